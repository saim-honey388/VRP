000010 IDENTIFICATION DIVISION.
000020*================================
000030*
000040 PROGRAM-ID.    VRGEO.
000050 AUTHOR.        D M PRATT.
000060 INSTALLATION.  APPLEWOOD COMPUTERS - LOGISTICS DIVISION.
000070 DATE-WRITTEN.  04/03/83.
000080 DATE-COMPILED.
000090 SECURITY.      COPYRIGHT (C) 1983 APPLEWOOD COMPUTERS.
000100*                   FOR INTERNAL USE ONLY - NOT FOR RESALE.
000110*
000120*    Remarks.       Great-circle (haversine) distance between
000130*                   two depot/factory points, plus the travel
000140*                   time estimate at the standard shuttle speed.
000150*                   Called by both the baseline and the greedy
000160*                   multi-depot planners (VRBASE, VRGRDY).
000170*
000180*    Version.       See Prog-Name in Working-Storage.
000190*
000200*    Called by.     VRGRDY (per leg of every route built).
000210*                   VRBASE does NOT call this module - it costs
000220*                   legs from the supplied VR-Matrix-Record table
000230*                   instead.
000240*
000250*    Linkage.       From-Lat, From-Lon, To-Lat, To-Lon (degrees,
000260*                   signed, 6 decimal places) in: Vrg-Dist-Km
000270*                   and Vrg-Time-Min (2 decimal places, rounded)
000280*                   out, plus Vrg-Status (9 = bad speed constant).
000290*
000300*===========================================================
000310* CHANGE LOG
000320*===========================================================
000330* 04/03/83 DMP - 1.00 Created for the shuttle routing job.
000340* 22/07/83 DMP - 1.01 Corrected sign handling south/west of
000350*                     the equator/meridian - Dlat/Dlon were
000360*                     not being squared before the sin term.
000370* 11/01/85 JRC - 1.02 Widened intermediate work fields to
000380*                     9 decimal places - rounding drift showed
000390*                     up over long cross-country legs.
000400* 30/09/87 DMP - 1.03 Added Vrg-Status 9 for speed <= zero,
000410*                     per the routing spec (input error).
000420* 14/02/90 KBW - 1.04 Earth radius constant corrected to
000430*                     6371.0088 Km (was the old 6371.0 approx).
000440* 19/11/92 DMP - 1.05 Tidied paragraph names to house standard.
000450* 03/08/94 JRC - 1.06 Call counter added for the nightly run
000460*                     log (Prog-Name change history entry #6).
000470* 17/03/96 KBW - 1.07 ROUNDED added to the final COMPUTE of
000480*                     Vrg-Dist-Km and Vrg-Time-Min per the
000490*                     costing review.
000500* 09/12/98 DMP - 1.08 Y2K REVIEW - no date fields held by this
000510*                     module, no change required. Signed off.
000520* 25/07/01 DMP - 1.09 Reviewed alongside the Control-File widening
000530*                     done across Vrbase/Vrgrdy/Vrrpt (see their own
000540*                     1.07/1.06/1.05 change logs) - the Call Vrgeo
000550*                     interface is untouched by that work, no change
000560*                     required here.
000570*
000580*************************************************************
000590* This program is the property of Applewood Computers and is
000600* supplied for use solely within the Logistics Division's
000610* shuttle routing batch suite. Not to be copied or passed to
000620* a third party without the written consent of the Company.
000630*************************************************************
000640*
000650 ENVIRONMENT DIVISION.
000660*================================
000670*
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     CLASS VR-NUMERIC-SIGN IS "+" THRU "-"
000720     UPSI-0 ON STATUS IS VR-DEBUG-ON.
000730*
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760*    No files - subprogram works from Linkage only.
000770*
000780 DATA DIVISION.
000790*================================
000800*
000810 FILE SECTION.
000820*
000830 WORKING-STORAGE SECTION.
000840*-----------------------
000850 77  PROG-NAME             PIC X(15) VALUE "VRGEO  (1.09)".
000860 77  WS-EARTH-RADIUS-KM    PIC 9(4)V9(4) VALUE 6371.0088.
000870 77  WS-AVG-SPEED-KMH      PIC 9(3)V99   VALUE 30.00.
000880 77  WS-DEGREES-TO-RADIAN  PIC 9V9(9)    VALUE 0.017453293.
000890 77  WS-PI-OVER-2          PIC 9V9(9)    VALUE 1.570796327.
000900 77  WS-CALL-COUNT         PIC 9(7)      COMP.
000910*
000920 01  WS-GEO-WORK.
000930     03  WS-LAT1-RAD       PIC S9V9(9)   COMP-3.
000940     03  WS-LAT2-RAD       PIC S9V9(9)   COMP-3.
000950     03  WS-DLAT-RAD       PIC S9V9(9)   COMP-3.
000960     03  WS-DLON-RAD       PIC S9V9(9)   COMP-3.
000970     03  WS-SIN-HALF-DLAT  PIC S9V9(9)   COMP-3.
000980     03  WS-SIN-HALF-DLON  PIC S9V9(9)   COMP-3.
000990     03  WS-COS-LAT1       PIC S9V9(9)   COMP-3.
001000     03  WS-COS-LAT2       PIC S9V9(9)   COMP-3.
001010     03  WS-HAV-A          PIC S9V9(9)   COMP-3.
001020     03  WS-HAV-C          PIC S9V9(9)   COMP-3.
001030     03  WS-SQRT-A         PIC S9V9(9)   COMP-3.
001040     03  WS-SQRT-1-MINUS-A PIC S9V9(9)   COMP-3.
001050*
001060* Range-check views of the incoming lat/lon - flat 9-digit
001070* redefines let ZZ060-Check-Range test sign and magnitude in
001080* one compare instead of three, same trick as the old MAPS04
001090* date-binary redefines.
001100*
001110 01  VR-LAT-RANGE-CHECK.
001120     03  VR-LAT-WHOLE      PIC S999.
001130     03  VR-LAT-FRAC       PIC 9(6).
001140 01  VR-LAT-RANGE-CHECK-R REDEFINES VR-LAT-RANGE-CHECK
001150                           PIC S9(9).
001160*
001170 01  VR-LON-RANGE-CHECK.
001180     03  VR-LON-WHOLE      PIC S999.
001190     03  VR-LON-FRAC       PIC 9(6).
001200 01  VR-LON-RANGE-CHECK-R REDEFINES VR-LON-RANGE-CHECK
001210                           PIC S9(9).
001220*
001230* Trace pair used only when UPSI-0 is set on at the JCL/menu
001240* level for a diagnostic run - the table view lets ZZ080-Trace
001250* step through A and C with one subscript instead of two
001260* separate DISPLAYs.
001270*
001280 01  VR-GEO-TRACE-AREA.
001290     03  VR-TRACE-HAV-A    PIC S9V9(9)   COMP-3.
001300     03  VR-TRACE-HAV-C    PIC S9V9(9)   COMP-3.
001310 01  VR-GEO-TRACE-TABLE REDEFINES VR-GEO-TRACE-AREA.
001320     03  VR-TRACE-ENTRY    PIC S9V9(9)   COMP-3  OCCURS 2.
001330*
001340 01  VR-DEBUG-ON           PIC 9         VALUE ZERO.
001350*
001360 LINKAGE SECTION.
001370*****************
001380*
001390 01  VR-GEO-LINKAGE.
001400     03  FROM-LAT          PIC S9(3)V9(6).
001410     03  FROM-LON          PIC S9(3)V9(6).
001420     03  TO-LAT            PIC S9(3)V9(6).
001430     03  TO-LON            PIC S9(3)V9(6).
001440     03  VRG-DIST-KM       PIC 9(5)V99   COMP-3.
001450     03  VRG-TIME-MIN      PIC 9(5)V99   COMP-3.
001460     03  VRG-STATUS        PIC 9.
001470*
001480 PROCEDURE DIVISION USING VR-GEO-LINKAGE.
001490*========================================
001500*
001510 AA000-MAIN                SECTION.
001520***********************************
001530     ADD      1 TO WS-CALL-COUNT.
001540     MOVE     ZERO TO VRG-STATUS.
001550     IF       WS-AVG-SPEED-KMH NOT > ZERO
001560              MOVE 9 TO VRG-STATUS
001570              GO TO AA000-EXIT.
001580*
001590     PERFORM  ZZ060-CHECK-RANGE THRU ZZ060-EXIT.
001600     IF       VRG-STATUS NOT = ZERO
001610              GO TO AA000-EXIT.
001620*
001630     PERFORM  ZZ070-HAVERSINE THRU ZZ070-EXIT.
001640     PERFORM  ZZ075-TRAVEL-TIME THRU ZZ075-EXIT.
001650*
001660     IF       VR-DEBUG-ON = 1
001670              PERFORM ZZ080-TRACE THRU ZZ080-EXIT.
001680*
001690 AA000-EXIT.
001700     EXIT     SECTION.
001710*
001720 ZZ060-CHECK-RANGE          SECTION.
001730***********************************
001740* Lat must be -90..90, Lon must be -180..180 - both ends of
001750* both legs are checked, VRG-STATUS is left non-zero on the
001760* first one found bad.
001770*
001780     MOVE     FROM-LAT TO VR-LAT-WHOLE VR-LAT-FRAC.
001790     IF       VR-LAT-WHOLE < -90 OR > 90
001800              MOVE 9 TO VRG-STATUS
001810              GO TO ZZ060-EXIT.
001820     MOVE     TO-LAT   TO VR-LAT-WHOLE VR-LAT-FRAC.
001830     IF       VR-LAT-WHOLE < -90 OR > 90
001840              MOVE 9 TO VRG-STATUS
001850              GO TO ZZ060-EXIT.
001860     MOVE     FROM-LON TO VR-LON-WHOLE VR-LON-FRAC.
001870     IF       VR-LON-WHOLE < -180 OR > 180
001880              MOVE 9 TO VRG-STATUS
001890              GO TO ZZ060-EXIT.
001900     MOVE     TO-LON   TO VR-LON-WHOLE VR-LON-FRAC.
001910     IF       VR-LON-WHOLE < -180 OR > 180
001920              MOVE 9 TO VRG-STATUS.
001930*
001940 ZZ060-EXIT.
001950     EXIT     SECTION.
001960*
001970 ZZ070-HAVERSINE            SECTION.
001980***********************************
001990* a = sin2(Dlat/2) + cos(lat1).cos(lat2).sin2(Dlon/2)
002000* d = 2.R.atan2(sqrt(a), sqrt(1-a))
002010* Both sqrt(a) and sqrt(1-a) are always zero or positive so
002020* atan2 collapses to a plain FUNCTION ATAN of the ratio - see
002030* KBW's note in the 1/96 review file.
002040*
002050     COMPUTE  WS-LAT1-RAD  = FROM-LAT * WS-DEGREES-TO-RADIAN.
002060     COMPUTE  WS-LAT2-RAD  = TO-LAT   * WS-DEGREES-TO-RADIAN.
002070     COMPUTE  WS-DLAT-RAD  = (TO-LAT  - FROM-LAT)
002080              * WS-DEGREES-TO-RADIAN.
002090     COMPUTE  WS-DLON-RAD  = (TO-LON  - FROM-LON)
002100              * WS-DEGREES-TO-RADIAN.
002110*
002120     COMPUTE  WS-SIN-HALF-DLAT = FUNCTION SIN (WS-DLAT-RAD / 2).
002130     COMPUTE  WS-SIN-HALF-DLON = FUNCTION SIN (WS-DLON-RAD / 2).
002140     COMPUTE  WS-COS-LAT1      = FUNCTION COS (WS-LAT1-RAD).
002150     COMPUTE  WS-COS-LAT2      = FUNCTION COS (WS-LAT2-RAD).
002160*
002170     COMPUTE  WS-HAV-A = (WS-SIN-HALF-DLAT * WS-SIN-HALF-DLAT)
002180              + (WS-COS-LAT1 * WS-COS-LAT2
002190              * WS-SIN-HALF-DLON * WS-SIN-HALF-DLON).
002200*
002210     IF       WS-HAV-A < ZERO
002220              MOVE ZERO TO WS-HAV-A.
002230     IF       WS-HAV-A > 1
002240              MOVE 1 TO WS-HAV-A.
002250*
002260     COMPUTE  WS-SQRT-A         = FUNCTION SQRT (WS-HAV-A).
002270     COMPUTE  WS-SQRT-1-MINUS-A = FUNCTION SQRT (1 - WS-HAV-A).
002280*
002290     IF       WS-SQRT-1-MINUS-A = ZERO
002300              COMPUTE WS-HAV-C = WS-PI-OVER-2
002310     ELSE
002320              COMPUTE WS-HAV-C =
002330                 FUNCTION ATAN (WS-SQRT-A / WS-SQRT-1-MINUS-A).
002340*
002350     COMPUTE  VRG-DIST-KM ROUNDED =
002360                 2 * WS-EARTH-RADIUS-KM * WS-HAV-C.
002370*
002380 ZZ070-EXIT.
002390     EXIT     SECTION.
002400*
002410 ZZ075-TRAVEL-TIME          SECTION.
002420***********************************
002430* minutes = km / avg-speed-kmh * 60  ( = km * 2.0 at 30 Km/h ).
002440*
002450     COMPUTE  VRG-TIME-MIN ROUNDED =
002460                 (VRG-DIST-KM / WS-AVG-SPEED-KMH) * 60.
002470*
002480 ZZ075-EXIT.
002490     EXIT     SECTION.
002500*
002510 ZZ080-TRACE                SECTION.
002520***********************************
002530* Diagnostic dump of the haversine intermediates - only runs
002540* when UPSI switch 0 is on, left in since 8/94 for use when
002550* a customer's instance produces an odd-looking route.
002560*
002570     MOVE     WS-HAV-A TO VR-TRACE-HAV-A.
002580     MOVE     WS-HAV-C TO VR-TRACE-HAV-C.
002590     DISPLAY  "VRGEO TRACE A(1) = " VR-TRACE-ENTRY (1).
002600     DISPLAY  "VRGEO TRACE A(2) = " VR-TRACE-ENTRY (2).
002610*
002620 ZZ080-EXIT.
002630     EXIT     SECTION.
002640*
002650 AA999-EXIT-PROGRAM.
002660     EXIT     PROGRAM.
002670*
