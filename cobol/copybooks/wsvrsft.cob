000010*****************************************
000020*                                        *
000030*  Record Definition For Shift File     *
000040*     One record per shift worked       *
000050*****************************************
000060* File size 20 bytes.
000070*
000080* Greedy planner (vrgrdy) only ever reads the first record in
000090* the file - a future multi-shift greedy pass would need to key
000100* demand by Shift-Id too, see Depot-Record remarks.
000110*
000120* 12/06/83 vbc - Created.
000130* 25/07/01 dmp - Added Shift-Status-Flag and a packed Shift-Seq-
000140*                Num for the roster-audit job, plus a flat
000150*                redefined view for the overnight file-compare
000160*                utility.
000170*
000180 01  VR-Shift-Record.
000190     03  Shift-Id              pic x(6).
000200     03  Shift-Start           pic x(5).
000210     03  Shift-Max-Ride        pic 9(4).
000220     03  Shift-Status-Flag     pic x        value "A".
000230         88  SHIFT-IS-ACTIVE        value "A".
000240         88  SHIFT-IS-SUSPENDED     value "S".
000250     03  Shift-Seq-Num         pic 9(2) comp-3 value zero.
000260     03  filler                pic x(2).
000270*
000280 01  VR-Shift-Record-R REDEFINES VR-Shift-Record.
000290     03  filler                pic x(20).
000300*
