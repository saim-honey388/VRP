000010*****************************************
000020*                                        *
000030*  Record Definition For Control File   *
000040*     Shared By Vrbase, Vrgrdy, Vrrpt   *
000050*****************************************
000060* File size 34 bytes.
000070*
000080* One record only, written by whichever planner ran (Vrbase or
000090* Vrgrdy) last thing before it closes down, once its own grand
000100* total and unserved/penalty figures are final, and read by Vrrpt
000110* before it builds the report header and control footing so both
000120* carry the figures for the planner that actually ran.
000130*
000140* Ctl-Planner-Code       - "B" Vrbase (baseline), "G" Vrgrdy (greedy
000150*                          multi-depot).  Any other value is
000160*                          unrecognised.
000170* Ctl-Grand-Total-Cost   - same value as the planner's own
000180*                          Ws-Grand-Total-Cost, penalty included.
000190* Ctl-Total-Unserved     - passengers left unserved.  Always zero
000200*                          from Vrbase - it has no fleet limit to
000210*                          run out against.
000220* Ctl-Penalty-Amount     - Ctl-Total-Unserved * 1000, or zero.
000230*
000240* 11/06/01 dmp - 1.00 Created - see Vrrpt 1.04 change log.
000250* 25/07/01 dmp - 1.01 Widened to carry Grand-Total-Cost and the
000260*                     unserved/penalty figures through to Vrrpt's
000270*                     control footing - was planner code only, so
000280*                     the footing could not print either one.
000290* 25/07/01 dmp - 1.02 Added 88-levels on Ctl-Planner-Code, a packed
000300*                     Ctl-Record-Version for whoever rebuilds this
000310*                     file format next, and a flat redefined view
000320*                     for the overnight file-compare utility.
000330*
000340 01  VR-Control-Record.
000350     03  Ctl-Planner-Code      PIC X.
000360         88  CTL-IS-BASELINE       VALUE "B".
000370         88  CTL-IS-GREEDY         VALUE "G".
000380     03  Ctl-Grand-Total-Cost  PIC 9(9)V99.
000390     03  Ctl-Total-Unserved    PIC 9(6).
000400     03  Ctl-Penalty-Amount    PIC 9(9)V99.
000410     03  Ctl-Record-Version    PIC 9(3) COMP-3 VALUE 1.
000420     03  FILLER                PIC X(3).
000430*
000440 01  VR-Control-Record-R REDEFINES VR-Control-Record.
000450     03  FILLER                PIC X(34).
000460*
