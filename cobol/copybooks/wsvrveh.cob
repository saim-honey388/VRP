000010*****************************************
000020*                                        *
000030*  Record Definition For Vehicle Type   *
000040*     File - Owned & Rented mixed       *
000050*****************************************
000060* File size 40 bytes.
000070*
000080* Veh-Owned-Flag = O (owned, fixed cost never charged) or
000090*                  R (rented, Veh-Fixed-Cost charged per use
000100*                      in the baseline planner only).
000110*
000120* 12/06/83 vbc - Created.
000130* 04/02/86 vbc - Added Veh-Fixed-Cost for rented types.
000140* 25/07/01 dmp - Added 88-levels on Veh-Owned-Flag, a packed Veh-
000150*                Seq-Num for the fleet-audit job, plus a flat
000160*                redefined view for the overnight file-compare
000170*                utility.
000180*
000190 01  VR-Vehicle-Record.
000200     03  Veh-Type-Id           pic x(8).
000210     03  Veh-Owned-Flag        pic x.
000220         88  VEH-IS-OWNED          value "O".
000230         88  VEH-IS-RENTED         value "R".
000240     03  Veh-Capacity          pic 9(3).
000250     03  Veh-Cost-Per-Km       pic 9(5)v99.
000260     03  Veh-Count             pic 9(3).
000270     03  Veh-Fixed-Cost        pic 9(7)v99.
000280     03  Veh-Seq-Num           pic 9(3) comp-3 value zero.
000290     03  filler                pic x(7).
000300*
000310 01  VR-Vehicle-Record-R REDEFINES VR-Vehicle-Record.
000320     03  filler                pic x(40).
000330*
