000010*****************************************
000020*                                        *
000030*  Record Definition For Leftover File  *
000040*     Output of Vrrpt                   *
000050*****************************************
000060* File size 20 bytes.
000070*
000080* Lf-Remaining is clamped at zero by Vrrpt - never negative.
000090*
000100* 12/06/83 vbc - Created.
000110* 25/07/01 dmp - Added Lf-Status-Flag and a packed Lf-Record-Num
000120*                for the overage-follow-up job, plus a flat
000130*                redefined view for the overnight file-compare
000140*                utility.
000150*
000160 01  VR-Leftover-Record.
000170     03  Lf-Depot-Id           pic x(6).
000180     03  Lf-Remaining          pic 9(4).
000190     03  Lf-Status-Flag        pic x        value "A".
000200         88  LF-IS-ACTIVE           value "A".
000210         88  LF-IS-CLEARED          value "C".
000220     03  Lf-Record-Num         pic 9(3) comp-3 value zero.
000230     03  filler                pic x(7).
000240*
000250 01  VR-Leftover-Record-R REDEFINES VR-Leftover-Record.
000260     03  filler                pic x(20).
000270*
