000010*****************************************
000020*                                        *
000030*  Record Definition For Factory File   *
000040*     Single record - one factory       *
000050*****************************************
000060* File size 50 bytes.
000070*
000080* 12/06/83 vbc - Created.
000090* 19/09/91 vbc - Widened Fact-Name from x(16) to x(20).
000100* 25/07/01 dmp - Added Fact-Status-Flag and a packed Fact-Seq-Num
000110*                for the closed-factory purge job, plus a flat
000120*                redefined view for the overnight file-compare
000130*                utility.
000140*
000150 01  VR-Factory-Record.
000160     03  Fact-Id               pic x(6).
000170     03  Fact-Name             pic x(20).
000180     03  Fact-Lat              pic s9(3)v9(6).
000190     03  Fact-Lon              pic s9(3)v9(6).
000200     03  Fact-Status-Flag      pic x        value "A".
000210         88  FACT-IS-ACTIVE         value "A".
000220         88  FACT-IS-CLOSED         value "C".
000230     03  Fact-Seq-Num          pic 9(4) comp-3 value zero.
000240     03  filler                pic x(2).
000250*
000260 01  VR-Factory-Record-R REDEFINES VR-Factory-Record.
000270     03  filler                pic x(50).
000280*
