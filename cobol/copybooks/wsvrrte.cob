000010*****************************************
000020*                                        *
000030*  Record Definition For Route File     *
000040*     Output of Vrbase / Vrgrdy         *
000050*****************************************
000060* File size 70 bytes.
000070*
000080* One record per route built, numbered V1, V2 ... in the order
000090* written (vehicle id re-assigned in that order by Vrrpt when
000100* the violation / leftover report is produced).
000110*
000120* 12/06/83 vbc - Created.
000130* 19/09/91 vbc - Added Rt-Stop-Count for the greedy planner.
000140* 25/07/01 dmp - Added 88-levels on Rt-Owned-Flag, a packed Rt-
000150*                Seq-Num for the fleet-audit job, plus a flat
000160*                redefined view for the overnight file-compare
000170*                utility.
000180*
000190 01  VR-Route-Record.
000200     03  Rt-Vehicle-Id         pic x(6).
000210     03  Rt-Shift-Id           pic x(6).
000220     03  Rt-Veh-Type           pic x(8).
000230     03  Rt-Owned-Flag         pic x.
000240         88  RT-IS-OWNED            value "O".
000250         88  RT-IS-RENTED           value "R".
000260     03  Rt-Seats              pic 9(3).
000270     03  Rt-Passengers         pic 9(4).
000280     03  Rt-Dist-Km            pic 9(5)v99.
000290     03  Rt-Time-Min           pic 9(5)v99.
000300     03  Rt-Cost               pic 9(9)v99.
000310     03  Rt-Arrival            pic x(5).
000320     03  Rt-Stop-Count         pic 9(2).
000330     03  Rt-Seq-Num            pic 9(4) comp-3 value zero.
000340     03  filler                pic x(7).
000350*
000360 01  VR-Route-Record-R REDEFINES VR-Route-Record.
000370     03  filler                pic x(70).
000380*
