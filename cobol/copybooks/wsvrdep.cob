000010*****************************************
000020*                                        *
000030*  Record Definition For Depot File     *
000040*     Uses Depot-Id as key              *
000050*****************************************
000060* File size 52 bytes.
000070*
000080* One record per pickup depot, one demand figure per record -
000090* this shop's instances never need more than the one shift
000100* so no shift-keyed demand table is carried here.
000110*
000120* 12/06/83 vbc - Created.
000130* 04/02/86 vbc - Widened Depot-Name from x(16) to x(20).
000140* 19/09/91 vbc - Added Depot-Demand, dropped old Depot-Zone field.
000150* 25/07/01 dmp - Added Depot-Status-Flag and a packed Depot-
000160*                Priority for the dispatch-order rework, plus a
000170*                flat redefined view for the overnight file-
000180*                compare utility.  File grew from 50 to 52 bytes.
000190*
000200 01  VR-Depot-Record.
000210     03  Depot-Id              pic x(6).
000220     03  Depot-Name            pic x(20).
000230     03  Depot-Lat             pic s9(3)v9(6).
000240     03  Depot-Lon             pic s9(3)v9(6).
000250     03  Depot-Demand          pic 9(4).
000260     03  Depot-Status-Flag     pic x        value "A".
000270         88  DEPOT-IS-ACTIVE        value "A".
000280         88  DEPOT-IS-CLOSED        value "C".
000290     03  Depot-Priority        pic 9(2) comp-3 value zero.
000300     03  filler                pic x(1).
000310*
000320 01  VR-Depot-Record-R REDEFINES VR-Depot-Record.
000330     03  filler                pic x(52).
000340*
