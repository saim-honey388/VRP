000010*****************************************
000020*                                        *
000030*  Record Definition For Distance/Time  *
000040*    Matrix File - Baseline Planner     *
000050*****************************************
000060* File size 30 bytes.
000070*
000080* Keyed by (From-Node, To-Node) pair, loaded whole into a
000090* table in vrbase and searched both ways - the greedy planner
000100* (vrgrdy) does not use this file, it costs legs from Vrgeo.
000110*
000120* 12/06/83 vbc - Created.
000130* 25/07/01 dmp - Added Mtx-Status-Flag and a packed Mtx-Seq-Num
000140*                for the road-closure maintenance job, plus a
000150*                flat redefined view for the overnight file-
000160*                compare utility.
000170*
000180 01  VR-Matrix-Record.
000190     03  From-Node             pic x(6).
000200     03  To-Node               pic x(6).
000210     03  Dist-Km               pic 9(5)v99.
000220     03  Time-Min              pic 9(5)v99.
000230     03  Mtx-Status-Flag       pic x        value "A".
000240         88  MTX-IS-ACTIVE          value "A".
000250         88  MTX-IS-BLOCKED         value "B".
000260     03  Mtx-Seq-Num           pic 9(3) comp-3 value zero.
000270     03  filler                pic x(1).
000280*
000290 01  VR-Matrix-Record-R REDEFINES VR-Matrix-Record.
000300     03  filler                pic x(30).
000310*
