000010*****************************************
000020*                                        *
000030*  Record Definition For Pickup Detail  *
000040*     File - Child Of Route File        *
000050*****************************************
000060* File size 40 bytes.
000070*
000080* Pk-Seq is 1-based, in the order the vehicle visited the
000090* depot - matched back to its parent route via Pk-Vehicle-Id
000100* which is written in the same file order as Route-File.
000110*
000120* 12/06/83 vbc - Created.
000130* 25/07/01 dmp - Added Pk-Status-Flag and a packed Pk-Record-Num
000140*                for the pickup-audit job, plus a flat redefined
000150*                view for the overnight file-compare utility.
000160*
000170 01  VR-Pickup-Record.
000180     03  Pk-Vehicle-Id         pic x(6).
000190     03  Pk-Seq                pic 9(2).
000200     03  Pk-Depot-Id           pic x(6).
000210     03  Pk-Passengers         pic 9(4).
000220     03  Pk-Leg-Dist-Km        pic 9(5)v99.
000230     03  Pk-Leg-Time-Min       pic 9(5)v99.
000240     03  Pk-Status-Flag        pic x        value "A".
000250         88  PK-IS-ACTIVE           value "A".
000260         88  PK-IS-CANCELLED        value "C".
000270     03  Pk-Record-Num         pic 9(3) comp-3 value zero.
000280     03  filler                pic x(5).
000290*
000300 01  VR-Pickup-Record-R REDEFINES VR-Pickup-Record.
000310     03  filler                pic x(40).
000320*
