000010 IDENTIFICATION DIVISION.
000020*================================
000030*
000040 PROGRAM-ID.    VRRPT.
000050 AUTHOR.        K B WALTON.
000060 INSTALLATION.  APPLEWOOD COMPUTERS - LOGISTICS DIVISION.
000070 DATE-WRITTEN.  14/02/94.
000080 DATE-COMPILED.
000090 SECURITY.      COPYRIGHT (C) 1994 APPLEWOOD COMPUTERS.
000100*                   FOR INTERNAL USE ONLY - NOT FOR RESALE.
000110*
000120*    Remarks.       Run report and validator for the shuttle routing
000130*                   suite.  Reads whatever Route-File / Pickup-File
000140*                   were left by Vrbase or Vrgrdy (run as the step
000150*                   before this one in the job stream) and produces
000160*                   the printed run report, the leftover-demand file
000170*                   and the validation messages on the same report.
000180*
000190*                   Uses RW (Report Writer) for the printed output,
000200*                   following the house style set in Pyrgstr.
000210*
000220*    Version.       See Prog-Name in Working-Storage.
000230*
000240*    Called modules.
000250*                   None.
000260*
000270*    Files used.    Depot-File, Shift-File (first record only),
000280*                   Route-File, Pickup-File, Control-File (input).
000290*                   Leftover-File, Report-File (output).
000300*
000310*    Error messages used.
000320*                   VRRPT01 - duplicate depot visit on a route.
000330*                   VRRPT02 - depot left with unserved passengers.
000340*                   VRRPT03 - Control-File planner code not recognised.
000350*
000360*===========================================================
000370* CHANGE LOG
000380*===========================================================
000390* 14/02/94 kbw - 1.00 Created - lifted the Report Writer plumbing
000400*                     from Pyrgstr rather than writing fresh.
000410* 30/06/96 kbw - 1.01 Over-capacity and exceeds-ride-time violation
000420*                     lines added to the per-route detail block.
000430* 09/12/98 vbc - 1.02 Y2K REVIEW - no date fields held or printed
000440*                     other than the shift's HH:MM start, which is
000450*                     not a date. Signed off.
000460* 04/05/01 dmp - 1.03 Leftover-File now clamps at zero explicitly
000470*                     rather than relying on the unsigned Lf-
000480*                     Remaining picture to do it for us.
000490* 11/06/01 dmp - 1.04 Ws-Planner-Name was hard-coded to the greedy
000500*                     planner and never varied, so the report header
000510*                     printed the wrong name when run after Vrbase.
000520*                     Now set from the new Control-File Vrbase and
000530*                     Vrgrdy each write - see their own 1.06/1.05
000540*                     change logs. Unrecognised code now raises
000550*                     VRRPT03 and falls back to a neutral literal.
000560*                     Also widened Rs-Flat-Entry to X(24) - was 4
000570*                     bytes short of Vr-Route-Stops' true entry
000580*                     width, so the blank-clear at Aa032 wasn't
000590*                     covering all of Rs-Leg-Dist-Km across the
000600*                     table.
000610* 25/07/01 dmp - 1.05 Vr-Control-Footing was missing the grand total
000620*                     cost and the total-unserved/penalty figures
000630*                     Spec's report format calls for - Control-File
000640*                     carried the planner code only.  Aa012-Set-
000650*                     Planner now also picks up Ctl-Grand-Total-Cost,
000660*                     Ctl-Total-Unserved and Ctl-Penalty-Amount (see
000670*                     Wsvrctl.cob 1.01) and the footing prints all
000680*                     three alongside the existing four lines.
000690*
000700*************************************************************
000710* This program is the property of Applewood Computers and is
000720* supplied for use solely within the Logistics Division's
000730* shuttle routing batch suite. Not to be copied or passed to
000740* a third party without the written consent of the Company.
000750*************************************************************
000760*
000770 ENVIRONMENT DIVISION.
000780*================================
000790*
000800 CONFIGURATION SECTION.
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM
000830     CLASS VR-NUMERIC-SIGN IS "+" THRU "-"
000840     UPSI-0 ON STATUS IS VR-DEBUG-ON.
000850*
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880     SELECT  VR-DEPOT-FILE    ASSIGN TO "DEPOT-FILE"
000890             ORGANIZATION IS LINE SEQUENTIAL
000900             FILE STATUS   IS WS-DEPOT-STATUS.
000910     SELECT  VR-SHIFT-FILE    ASSIGN TO "SHIFT-FILE"
000920             ORGANIZATION IS LINE SEQUENTIAL
000930             FILE STATUS   IS WS-SHIFT-STATUS.
000940     SELECT  VR-ROUTE-FILE    ASSIGN TO "ROUTE-FILE"
000950             ORGANIZATION IS LINE SEQUENTIAL
000960             FILE STATUS   IS WS-ROUTE-STATUS.
000970     SELECT  VR-PICKUP-FILE   ASSIGN TO "PICKUP-FILE"
000980             ORGANIZATION IS LINE SEQUENTIAL
000990             FILE STATUS   IS WS-PICKUP-STATUS.
001000     SELECT  VR-LEFTOVER-FILE ASSIGN TO "LEFTOVER-FILE"
001010             ORGANIZATION IS LINE SEQUENTIAL
001020             FILE STATUS   IS WS-LEFTOVER-STATUS.
001030     SELECT  VR-REPORT-FILE   ASSIGN TO "REPORT-FILE"
001040             ORGANIZATION IS LINE SEQUENTIAL
001050             FILE STATUS   IS WS-REPORT-STATUS.
001060     SELECT  VR-CONTROL-FILE  ASSIGN TO "CONTROL-FILE"
001070             ORGANIZATION IS LINE SEQUENTIAL
001080             FILE STATUS   IS WS-CONTROL-STATUS.
001090*
001100 DATA DIVISION.
001110*================================
001120*
001130 FILE SECTION.
001140*
001150 FD  VR-DEPOT-FILE
001160     LABEL RECORDS ARE STANDARD.
001170 COPY "wsvrdep.cob".
001180*
001190 FD  VR-SHIFT-FILE
001200     LABEL RECORDS ARE STANDARD.
001210 COPY "wsvrsft.cob".
001220*
001230 FD  VR-ROUTE-FILE
001240     LABEL RECORDS ARE STANDARD.
001250 COPY "wsvrrte.cob".
001260*
001270 FD  VR-PICKUP-FILE
001280     LABEL RECORDS ARE STANDARD.
001290 COPY "wsvrpkp.cob".
001300*
001310 FD  VR-LEFTOVER-FILE
001320     LABEL RECORDS ARE STANDARD.
001330 COPY "wsvrlft.cob".
001340*
001350 FD  VR-REPORT-FILE
001360     LABEL RECORDS ARE STANDARD
001370     REPORT IS VR-RUN-REPORT.
001380*
001390 FD  VR-CONTROL-FILE
001400     LABEL RECORDS ARE STANDARD.
001410 COPY "wsvrctl.cob".
001420*
001430 WORKING-STORAGE SECTION.
001440*-----------------------
001450 77  PROG-NAME             PIC X(17) VALUE "VRRPT  (1.05)".
001460 77  WS-PLANNER-NAME       PIC X(30) VALUE SPACES.
001470 77  WS-PAGE-LINES         PIC 99    COMP VALUE 56.
001480 77  VR-DEPOT-COUNT        PIC 9(3)  COMP VALUE ZERO.
001490 77  WS-ROUTE-COUNT        PIC 9(5)  COMP VALUE ZERO.
001500 77  WS-VIOLATION-COUNT    PIC 9(5)  COMP VALUE ZERO.
001510 77  WS-TOTAL-SERVED       PIC 9(6)  COMP VALUE ZERO.
001520 77  WS-TOTAL-DEMAND       PIC 9(6)  COMP VALUE ZERO.
001530 77  WS-PLAN-TOTAL-COST    PIC 9(9)V99   VALUE ZERO.
001540 77  WS-PLAN-UNSERVED      PIC 9(6)  COMP VALUE ZERO.
001550 77  WS-PLAN-PENALTY       PIC 9(9)V99   VALUE ZERO.
001560*
001570 01  WS-FILE-STATUSES.
001580     03  WS-DEPOT-STATUS       PIC XX.
001590     03  WS-SHIFT-STATUS       PIC XX.
001600     03  WS-ROUTE-STATUS       PIC XX.
001610     03  WS-PICKUP-STATUS      PIC XX.
001620     03  WS-LEFTOVER-STATUS    PIC XX.
001630     03  WS-REPORT-STATUS      PIC XX.
001640     03  WS-CONTROL-STATUS     PIC XX.
001650     03  FILLER                PIC X(6).
001660*
001670 01  WS-SWITCHES.
001680     03  WS-ROUTE-EOF          PIC X     VALUE "N".
001690     03  WS-DEPOT-EOF          PIC X     VALUE "N".
001700     03  WS-DUP-FOUND          PIC X     VALUE "N".
001710     03  VR-DEBUG-ON           PIC 9     VALUE ZERO.
001720     03  FILLER                PIC X(10).
001730*
001740* Depot demand / leftover working copy - loaded once from Depot-File,
001750* decremented as each route's pickups are read.
001760*
001770 01  VR-LEFTOVER-TABLE.
001780     03  VR-LEFTOVER-ENTRY     OCCURS 100 TIMES.
001790         05  LV-DEPOT-ID       PIC X(6).
001800         05  LV-REMAINING      PIC S9(5).
001810*
001820 01  VR-LEFTOVER-TABLE-R REDEFINES VR-LEFTOVER-TABLE.
001830     03  LV-FLAT-ENTRY         PIC X(11) OCCURS 100 TIMES.
001840*
001850* Pickup detail stops for the route currently being reported - loaded
001860* fresh from Pickup-File for each Route-File record.
001870*
001880 01  VR-ROUTE-STOPS.
001890     03  VR-ROUTE-STOP         OCCURS 50 TIMES.
001900         05  RS-DEPOT-ID       PIC X(6).
001910         05  RS-PASSENGERS     PIC 9(4).
001920         05  RS-LEG-TIME-MIN   PIC 9(5)V99.
001930         05  RS-LEG-DIST-KM    PIC 9(5)V99.
001940*
001950 01  VR-ROUTE-STOPS-R REDEFINES VR-ROUTE-STOPS.
001960     03  RS-FLAT-ENTRY         PIC X(24) OCCURS 50 TIMES.
001970*
001980* Split/numeric view of the shift start time - read for its max ride
001990* minutes only, the HH:MM itself is not validated again by this step.
002000*
002010 01  WS-SHIFT-MAX-RIDE-CHECK.
002020     03  WS-SMR-DIGITS         PIC 9(4).
002030 01  WS-SHIFT-MAX-RIDE-NUM REDEFINES WS-SHIFT-MAX-RIDE-CHECK.
002040     03  WS-SMRN-VALUE         PIC 9(4).
002050*
002060 01  WS-WORK-FIELDS.
002070     03  WS-DP-IX              PIC 9(3)      COMP.
002080     03  WS-ST-IX              PIC 9(3)      COMP.
002090     03  WS-ST-IX2             PIC 9(3)      COMP.
002100     03  WS-STOP-COUNT         PIC 9(3)      COMP.
002110     03  WS-EMPTY-SEATS        PIC S9(5).
002120     03  WS-ROUTE-TIME-MIN     PIC 9(7)V99.
002130     03  WS-DETAIL-COST        PIC 9(7)V99.
002140     03  WS-LEFTOVER-IX        PIC 9(3)      COMP.
002150     03  WS-VIO-DEPOT-LIST     PIC X(60).
002160     03  WS-PICKUP-TAKEN       PIC 9(4).
002170     03  FILLER                PIC X(8).
002180*
002190 01  VR-VIOLATION-LINE.
002200     03  VIO-TEXT              PIC X(80).
002210*
002220 01  VR-ERROR-MESSAGES.
002230     03  VR-ERR-DUPVISIT PIC X(46)
002240             VALUE "VRRPT01 DUPLICATE DEPOT VISIT ON ROUTE - NOTED".
002250     03  VR-ERR-LEFTOVER PIC X(46)
002260             VALUE "VRRPT02 DEPOT LEFT WITH UNSERVED PASSENGERS  ".
002270     03  VR-ERR-BADPLAN  PIC X(46)
002280             VALUE "VRRPT03 PLANNER CODE ON CONTROL-FILE UNKNOWN".
002290     03  FILLER          PIC X(10).
002300*
002310 REPORT SECTION.
002320*--------------
002330*
002340 RD  VR-RUN-REPORT
002350     CONTROL      FINAL
002360     PAGE LIMIT   WS-PAGE-LINES
002370     HEADING      1
002380     FIRST DETAIL 5
002390     LAST  DETAIL WS-PAGE-LINES.
002400*
002410 01  VR-REPORT-HEAD TYPE PAGE HEADING.
002420     03  LINE 1.
002430         05  COL   1   PIC X(40)
002440                   VALUE "APPLEWOOD SHUTTLE ROUTING - RUN REPORT".
002450         05  COL  90   PIC X(10)   SOURCE PROG-NAME.
002460     03  LINE 2.
002470         05  COL   1   PIC X(16)   VALUE "PLANNER USED - ".
002480         05  COL  17   PIC X(30)   SOURCE WS-PLANNER-NAME.
002490     03  LINE 3.
002500         05  COL   1   PIC X(13)   VALUE "SHIFT ID    -".
002510         05  COL  15   PIC X(6)    SOURCE SHIFT-ID.
002520         05  COL  30   PIC X(16)   VALUE "SHIFT START   -".
002530         05  COL  46   PIC X(5)    SOURCE SHIFT-START.
002540*
002550 01  VR-ROUTE-HEAD-LINE TYPE DETAIL.
002560     03  LINE PLUS 2.
002570         05  COL   1   PIC X(8)    VALUE "VEHICLE ".
002580         05  COL   9   PIC X(6)    SOURCE RT-VEHICLE-ID.
002590         05  COL  16   PIC X(1)    VALUE "(".
002600         05  COL  17   PIC X(8)    SOURCE RT-VEH-TYPE.
002610         05  COL  25   PIC X(1)    VALUE ")".
002620         05  COL  30   PIC X(12)   VALUE "PASSENGERS -".
002630         05  COL  43   PIC ZZZ9    SOURCE RT-PASSENGERS.
002640         05  COL  48   PIC X(1)    VALUE "/".
002650         05  COL  49   PIC ZZ9     SOURCE RT-SEATS.
002660         05  COL  53   PIC X(8)    VALUE "EMPTY - ".
002670         05  COL  61   PIC -ZZZ9   SOURCE WS-EMPTY-SEATS.
002680         05  COL  68   PIC X(10)   VALUE "TIME(MIN)-".
002690         05  COL  78   PIC ZZZZ9.99 SOURCE WS-ROUTE-TIME-MIN.
002700         05  COL  90   PIC X(6)    VALUE "COST -".
002710         05  COL  96   PIC $ZZ,ZZZ,ZZ9.99 SOURCE RT-COST.
002720*
002730 01  VR-VIOLATION-DETAIL-LINE TYPE DETAIL.
002740     03  LINE PLUS 1.
002750         05  COL   4   PIC X(12)   VALUE "VIOLATION - ".
002760         05  COL  16   PIC X(80)   SOURCE VIO-TEXT.
002770*
002780 01  VR-PICKUP-DETAIL-LINE TYPE DETAIL.
002790     03  LINE PLUS 1.
002800         05  COL   6   PIC X(6)    SOURCE RS-DEPOT-ID (WS-ST-IX).
002810         05  COL  14   PIC X(1)    VALUE ":".
002820         05  COL  16   PIC ZZZ9    SOURCE RS-PASSENGERS (WS-ST-IX).
002830         05  COL  21   PIC X(4)    VALUE "PAX,".
002840         05  COL  26   PIC ZZZ9.99 SOURCE RS-LEG-TIME-MIN (WS-ST-IX).
002850         05  COL  36   PIC X(4)    VALUE "MIN,".
002860         05  COL  41   PIC $ZZ,ZZ9.99 SOURCE WS-DETAIL-COST.
002870*
002880 01  VR-LEFTOVER-HEAD-LINE TYPE DETAIL.
002890     03  LINE PLUS 2.
002900         05  COL   1   PIC X(19)   VALUE "LEFTOVER DEMAND - ".
002910*
002920 01  VR-LEFTOVER-DETAIL-LINE TYPE DETAIL.
002930     03  LINE PLUS 1.
002940         05  COL   4   PIC X(6)    SOURCE LV-DEPOT-ID (WS-LEFTOVER-IX).
002950         05  COL  12   PIC ZZZ9    SOURCE LV-REMAINING (WS-LEFTOVER-IX).
002960         05  COL  18   PIC X(20)   VALUE "PASSENGERS UNSERVED".
002970*
002980 01  VR-CONTROL-FOOTING TYPE CONTROL FOOTING FINAL.
002990     03  LINE PLUS 2.
003000         05  COL   1   PIC X(20)   VALUE "ROUTES WRITTEN    -".
003010         05  COL  22   PIC ZZZZ9   SOURCE WS-ROUTE-COUNT.
003020     03  LINE PLUS 1.
003030         05  COL   1   PIC X(20)   VALUE "PASSENGERS SERVED -".
003040         05  COL  22   PIC ZZZZZ9  SOURCE WS-TOTAL-SERVED.
003050     03  LINE PLUS 1.
003060         05  COL   1   PIC X(20)   VALUE "TOTAL DEMAND      -".
003070         05  COL  22   PIC ZZZZZ9  SOURCE WS-TOTAL-DEMAND.
003080     03  LINE PLUS 1.
003090         05  COL   1   PIC X(20)   VALUE "VIOLATIONS NOTED  -".
003100         05  COL  22   PIC ZZZZ9   SOURCE WS-VIOLATION-COUNT.
003110     03  LINE PLUS 1.
003120         05  COL   1   PIC X(20)   VALUE "GRAND TOTAL COST  -".
003130         05  COL  22   PIC $ZZ,ZZZ,ZZ9.99 SOURCE WS-PLAN-TOTAL-COST.
003140     03  LINE PLUS 1.
003150         05  COL   1   PIC X(20)   VALUE "TOTAL UNSERVED    -".
003160         05  COL  22   PIC ZZZZZ9  SOURCE WS-PLAN-UNSERVED.
003170     03  LINE PLUS 1.
003180         05  COL   1   PIC X(20)   VALUE "PENALTY AMOUNT    -".
003190         05  COL  22   PIC $ZZ,ZZZ,ZZ9.99 SOURCE WS-PLAN-PENALTY.
003200*
003210 PROCEDURE DIVISION.
003220*===================
003230*
003240 AA000-MAIN                SECTION.
003250***********************************
003260     PERFORM  AA010-OPEN-FILES  THRU AA010-EXIT.
003270     PERFORM  AA020-LOAD-LEFTOVER THRU AA020-EXIT.
003280     INITIATE VR-RUN-REPORT.
003290*
003300     PERFORM  AA030-PROCESS-ROUTE THRU AA030-EXIT
003310              UNTIL WS-ROUTE-EOF = "Y".
003320*
003330     PERFORM  AA080-LEFTOVER-REPORT THRU AA080-EXIT.
003340*
003350     TERMINATE VR-RUN-REPORT.
003360     CLOSE    VR-DEPOT-FILE   VR-ROUTE-FILE  VR-PICKUP-FILE
003370              VR-LEFTOVER-FILE VR-REPORT-FILE.
003380     DISPLAY  "VRRPT ROUTES REPORTED   = " WS-ROUTE-COUNT.
003390     DISPLAY  "VRRPT VIOLATIONS NOTED  = " WS-VIOLATION-COUNT.
003400     STOP     RUN.
003410*
003420 AA000-EXIT.
003430     EXIT     SECTION.
003440*
003450 AA010-OPEN-FILES          SECTION.
003460***********************************
003470     OPEN     INPUT  VR-DEPOT-FILE.
003480     OPEN     INPUT  VR-SHIFT-FILE.
003490     READ     VR-SHIFT-FILE.
003500     CLOSE    VR-SHIFT-FILE.
003510     MOVE     SHIFT-MAX-RIDE TO WS-SHIFT-MAX-RIDE-CHECK.
003520     PERFORM  AA012-SET-PLANNER THRU AA012-EXIT.
003530     OPEN     INPUT  VR-ROUTE-FILE.
003540     OPEN     INPUT  VR-PICKUP-FILE.
003550     OPEN     OUTPUT VR-LEFTOVER-FILE.
003560     OPEN     OUTPUT VR-REPORT-FILE.
003570*
003580 AA010-EXIT.
003590     EXIT     SECTION.
003600*
003610* Works out which planner wrote the Route-File / Pickup-File this
003620* run is reporting on - see 1.04 above.  Control-File holds the one
003630* record Vrbase or Vrgrdy wrote just before they opened their own
003640* Route-File, so reading it here is enough to tell the two apart.
003650*
003660 AA012-SET-PLANNER.
003670     OPEN     INPUT  VR-CONTROL-FILE.
003680     READ     VR-CONTROL-FILE
003690              AT END
003700                   MOVE SPACE TO CTL-PLANNER-CODE.
003710     CLOSE    VR-CONTROL-FILE.
003720*
003730     IF       CTL-PLANNER-CODE = "B"
003740              MOVE "BASELINE PLANNER" TO WS-PLANNER-NAME
003750              MOVE CTL-GRAND-TOTAL-COST TO WS-PLAN-TOTAL-COST
003760              MOVE CTL-TOTAL-UNSERVED   TO WS-PLAN-UNSERVED
003770              MOVE CTL-PENALTY-AMOUNT   TO WS-PLAN-PENALTY
003780              GO TO AA012-EXIT.
003790     IF       CTL-PLANNER-CODE = "G"
003800              MOVE "GREEDY MULTI-DEPOT PLANNER" TO WS-PLANNER-NAME
003810              MOVE CTL-GRAND-TOTAL-COST TO WS-PLAN-TOTAL-COST
003820              MOVE CTL-TOTAL-UNSERVED   TO WS-PLAN-UNSERVED
003830              MOVE CTL-PENALTY-AMOUNT   TO WS-PLAN-PENALTY
003840              GO TO AA012-EXIT.
003850     DISPLAY  VR-ERR-BADPLAN.
003860     MOVE     "PLANNER NOT IDENTIFIED" TO WS-PLANNER-NAME.
003870*
003880 AA012-EXIT.
003890     EXIT.
003900*
003910 AA020-LOAD-LEFTOVER       SECTION.
003920***********************************
003930     MOVE     SPACES TO VR-LEFTOVER-TABLE-R.
003940     PERFORM  AA021-READ-DEPOT THRU AA021-EXIT
003950              UNTIL WS-DEPOT-EOF = "Y".
003960*
003970 AA020-EXIT.
003980     EXIT     SECTION.
003990*
004000 AA021-READ-DEPOT.
004010     READ     VR-DEPOT-FILE
004020              AT END
004030                   MOVE "Y" TO WS-DEPOT-EOF
004040                   GO TO AA021-EXIT.
004050     ADD      1 TO VR-DEPOT-COUNT.
004060     MOVE     DEPOT-ID     TO LV-DEPOT-ID  (VR-DEPOT-COUNT).
004070     MOVE     DEPOT-DEMAND TO LV-REMAINING (VR-DEPOT-COUNT).
004080     ADD      DEPOT-DEMAND TO WS-TOTAL-DEMAND.
004090*
004100 AA021-EXIT.
004110     EXIT.
004120*
004130 AA030-PROCESS-ROUTE       SECTION.
004140***********************************
004150     READ     VR-ROUTE-FILE
004160              AT END
004170                   MOVE "Y" TO WS-ROUTE-EOF
004180                   GO TO AA030-EXIT.
004190     ADD      1 TO WS-ROUTE-COUNT.
004200     PERFORM  AA032-LOAD-STOPS THRU AA032-EXIT.
004210     PERFORM  AA040-CHECK-DUPLICATE THRU AA040-EXIT.
004220     PERFORM  AA050-ROUTE-TOTALS THRU AA050-EXIT.
004230     GENERATE VR-ROUTE-HEAD-LINE.
004240     PERFORM  AA060-ROUTE-VIOLATIONS THRU AA060-EXIT.
004250     PERFORM  AA070-WRITE-PICKUP-LINES THRU AA070-EXIT
004260              VARYING WS-ST-IX FROM 1 BY 1
004270              UNTIL WS-ST-IX > WS-STOP-COUNT.
004280     PERFORM  AA075-LEFTOVER-UPDATE THRU AA075-EXIT
004290              VARYING WS-ST-IX FROM 1 BY 1
004300              UNTIL WS-ST-IX > WS-STOP-COUNT.
004310*
004320 AA030-EXIT.
004330     EXIT     SECTION.
004340*
004350 AA032-LOAD-STOPS          SECTION.
004360***********************************
004370     MOVE     RT-STOP-COUNT TO WS-STOP-COUNT.
004380     MOVE     SPACES TO VR-ROUTE-STOPS-R.
004390     PERFORM  AA033-READ-PICKUP THRU AA033-EXIT
004400              VARYING WS-ST-IX FROM 1 BY 1
004410              UNTIL WS-ST-IX > WS-STOP-COUNT.
004420*
004430 AA032-EXIT.
004440     EXIT     SECTION.
004450*
004460 AA033-READ-PICKUP.
004470     READ     VR-PICKUP-FILE
004480              AT END
004490                   GO TO AA033-EXIT.
004500     MOVE     PK-DEPOT-ID      TO RS-DEPOT-ID     (WS-ST-IX).
004510     MOVE     PK-PASSENGERS    TO RS-PASSENGERS   (WS-ST-IX).
004520     MOVE     PK-LEG-TIME-MIN  TO RS-LEG-TIME-MIN (WS-ST-IX).
004530     MOVE     PK-LEG-DIST-KM   TO RS-LEG-DIST-KM  (WS-ST-IX).
004540*
004550 AA033-EXIT.
004560     EXIT.
004570*
004580 AA040-CHECK-DUPLICATE     SECTION.
004590***********************************
004600     MOVE     "N" TO WS-DUP-FOUND.
004610     MOVE     SPACES TO WS-VIO-DEPOT-LIST.
004620     PERFORM  AA041-SCAN-OUTER THRU AA041-EXIT
004630              VARYING WS-ST-IX FROM 1 BY 1
004640              UNTIL WS-ST-IX > WS-STOP-COUNT.
004650*
004660 AA040-EXIT.
004670     EXIT     SECTION.
004680*
004690 AA041-SCAN-OUTER.
004700     PERFORM  AA043-SCAN-INNER THRU AA043-EXIT
004710              VARYING WS-ST-IX2 FROM 1 BY 1
004720              UNTIL WS-ST-IX2 > WS-STOP-COUNT.
004730*
004740 AA041-EXIT.
004750     EXIT.
004760*
004770 AA043-SCAN-INNER.
004780     IF       WS-ST-IX2 NOT = WS-ST-IX
004790              AND RS-DEPOT-ID (WS-ST-IX2) = RS-DEPOT-ID (WS-ST-IX)
004800              MOVE "Y" TO WS-DUP-FOUND
004810              STRING WS-VIO-DEPOT-LIST DELIMITED BY SPACE
004820                     " " DELIMITED BY SIZE
004830                     RS-DEPOT-ID (WS-ST-IX) DELIMITED BY SPACE
004840                     INTO WS-VIO-DEPOT-LIST.
004850*
004860 AA043-EXIT.
004870     EXIT.
004880*
004890 AA050-ROUTE-TOTALS        SECTION.
004900***********************************
004910     MOVE     ZERO TO WS-ROUTE-TIME-MIN.
004920     PERFORM  AA052-SUM-TIME THRU AA052-EXIT
004930              VARYING WS-ST-IX FROM 1 BY 1
004940              UNTIL WS-ST-IX > WS-STOP-COUNT.
004950     COMPUTE  WS-EMPTY-SEATS = RT-SEATS - RT-PASSENGERS.
004960     ADD      RT-PASSENGERS TO WS-TOTAL-SERVED.
004970*
004980 AA050-EXIT.
004990     EXIT     SECTION.
005000*
005010 AA052-SUM-TIME.
005020     ADD      RS-LEG-TIME-MIN (WS-ST-IX) TO WS-ROUTE-TIME-MIN.
005030*
005040 AA052-EXIT.
005050     EXIT.
005060*
005070 AA060-ROUTE-VIOLATIONS    SECTION.
005080***********************************
005090     IF       WS-DUP-FOUND = "Y"
005100              ADD 1 TO WS-VIOLATION-COUNT
005110              STRING "VEHICLE " DELIMITED BY SIZE
005120                     RT-VEHICLE-ID DELIMITED BY SPACE
005130                     " VISITS SAME DEPOT MULTIPLE TIMES -"
005140                          DELIMITED BY SIZE
005150                     WS-VIO-DEPOT-LIST DELIMITED BY SIZE
005160                     INTO VIO-TEXT
005170              GENERATE VR-VIOLATION-DETAIL-LINE
005180              DISPLAY VR-ERR-DUPVISIT.
005190*
005200     IF       WS-EMPTY-SEATS < ZERO
005210              ADD 1 TO WS-VIOLATION-COUNT
005220              MOVE SPACES TO VIO-TEXT
005230              STRING "VEHICLE " DELIMITED BY SIZE
005240                     RT-VEHICLE-ID DELIMITED BY SPACE
005250                     " IS OVER CAPACITY" DELIMITED BY SIZE
005260                     INTO VIO-TEXT
005270              GENERATE VR-VIOLATION-DETAIL-LINE.
005280*
005290     IF       WS-ROUTE-TIME-MIN > WS-SMRN-VALUE
005300              ADD 1 TO WS-VIOLATION-COUNT
005310              MOVE SPACES TO VIO-TEXT
005320              STRING "VEHICLE " DELIMITED BY SIZE
005330                     RT-VEHICLE-ID DELIMITED BY SPACE
005340                     " EXCEEDS SHIFT MAXIMUM RIDE TIME"
005350                          DELIMITED BY SIZE
005360                     INTO VIO-TEXT
005370              GENERATE VR-VIOLATION-DETAIL-LINE.
005380*
005390 AA060-EXIT.
005400     EXIT     SECTION.
005410*
005420 AA070-WRITE-PICKUP-LINES  SECTION.
005430***********************************
005440     COMPUTE  WS-DETAIL-COST ROUNDED =
005450                 RS-LEG-DIST-KM (WS-ST-IX) * 50.
005460     GENERATE VR-PICKUP-DETAIL-LINE.
005470*
005480 AA070-EXIT.
005490     EXIT     SECTION.
005500*
005510 AA075-LEFTOVER-UPDATE     SECTION.
005520***********************************
005530     PERFORM  ZZ060-FIND-LEFTOVER THRU ZZ060-EXIT.
005540     MOVE     RS-PASSENGERS (WS-ST-IX) TO WS-PICKUP-TAKEN.
005550     SUBTRACT WS-PICKUP-TAKEN FROM LV-REMAINING (WS-LEFTOVER-IX).
005560     IF       LV-REMAINING (WS-LEFTOVER-IX) < ZERO
005570              MOVE ZERO TO LV-REMAINING (WS-LEFTOVER-IX).
005580*
005590 AA075-EXIT.
005600     EXIT     SECTION.
005610*
005620 ZZ060-FIND-LEFTOVER       SECTION.
005630***********************************
005640     MOVE     ZERO TO WS-LEFTOVER-IX.
005650     PERFORM  ZZ065-SCAN-LEFTOVER THRU ZZ065-EXIT
005660              VARYING WS-DP-IX FROM 1 BY 1
005670              UNTIL WS-DP-IX > VR-DEPOT-COUNT
005680              OR WS-LEFTOVER-IX NOT = ZERO.
005690*
005700 ZZ060-EXIT.
005710     EXIT     SECTION.
005720*
005730 ZZ065-SCAN-LEFTOVER.
005740     IF       LV-DEPOT-ID (WS-DP-IX) = RS-DEPOT-ID (WS-ST-IX)
005750              MOVE WS-DP-IX TO WS-LEFTOVER-IX.
005760*
005770 ZZ065-EXIT.
005780     EXIT.
005790*
005800 AA080-LEFTOVER-REPORT     SECTION.
005810***********************************
005820     GENERATE VR-LEFTOVER-HEAD-LINE.
005830     PERFORM  AA082-ONE-LEFTOVER THRU AA082-EXIT
005840              VARYING WS-LEFTOVER-IX FROM 1 BY 1
005850              UNTIL WS-LEFTOVER-IX > VR-DEPOT-COUNT.
005860*
005870 AA080-EXIT.
005880     EXIT     SECTION.
005890*
005900 AA082-ONE-LEFTOVER.
005910     MOVE     LV-DEPOT-ID  (WS-LEFTOVER-IX) TO LF-DEPOT-ID.
005920     MOVE     LV-REMAINING (WS-LEFTOVER-IX) TO LF-REMAINING.
005930     WRITE    VR-LEFTOVER-RECORD.
005940     IF       LV-REMAINING (WS-LEFTOVER-IX) > ZERO
005950              ADD 1 TO WS-VIOLATION-COUNT
005960              DISPLAY VR-ERR-LEFTOVER
005970              GENERATE VR-LEFTOVER-DETAIL-LINE.
005980*
005990 AA082-EXIT.
006000     EXIT.
006010*
