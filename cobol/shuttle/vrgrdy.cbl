000010 IDENTIFICATION DIVISION.
000020*================================
000030*
000040 PROGRAM-ID.    VRGRDY.
000050 AUTHOR.        D M PRATT.
000060 INSTALLATION.  APPLEWOOD COMPUTERS - LOGISTICS DIVISION.
000070 DATE-WRITTEN.  19/09/91.
000080 DATE-COMPILED.
000090 SECURITY.      COPYRIGHT (C) 1991 APPLEWOOD COMPUTERS.
000100*                   FOR INTERNAL USE ONLY - NOT FOR RESALE.
000110*
000120*    Remarks.       Multi-depot shuttle planner.  Builds one route
000130*                   per vehicle in the fleet, each route chaining
000140*                   the nearest depot with demand left until the
000150*                   vehicle is full or nothing is left to collect.
000160*                   Intended as the better of the two planners -
000170*                   Vrbase only ever does single-stop trips.
000180*
000190*    Version.       See Prog-Name in Working-Storage.
000200*
000210*    Called modules.
000220*                   Vrgeo (once per candidate leg considered).
000230*
000240*    Files used.    Factory-File (single record), Shift-File (first
000250*                   record only), Depot-File, Vehicle-File (input).
000260*                   Route-File, Pickup-File, Control-File (output).
000270*
000280*    Error messages used.
000290*                   VRGRDY01 - no vehicle types on Vehicle-File.
000300*                   VRGRDY02 - Vrgeo returned a bad-speed status.
000310*
000320*===========================================================
000330* CHANGE LOG
000340*===========================================================
000350* 19/09/91 dmp - 1.00 Created - the single-stop baseline planner
000360*                     was leaving too many part-loaded trips on
000370*                     the depot runs, this chains them instead.
000380* 11/01/95 jrc - 1.01 Nearest-depot search widened to scan every
000390*                     depot each time, not just ones later in the
000400*                     file - was missing closer depots earlier in
000410*                     Depot-File on the Bristol instance.
000420* 30/06/96 kbw - 1.02 ROUNDED added to the route cost COMPUTE, and
000430*                     to each Vrgeo leg carried into Pk-Leg fields.
000440* 08/03/98 dmp - 1.03 Unserved passenger penalty (1000 per head)
000450*                     added to the grand total per the costing
000460*                     review - was being silently dropped before.
000470* 09/12/98 dmp - 1.04 Y2K REVIEW - no date fields held on any file
000480*                     read or written by this program. Signed off.
000490* 11/06/01 dmp - 1.05 Control-File added - one record written once
000500*                     Route-File and Pickup-File are open, Ctl-Planner
000510*                     -Code set to "G" so Vrrpt can tell which planner
000520*                     produced the routes it is reporting on.  Also
000530*                     widened Gd-Flat-Entry to X(29) - was 2 bytes
000540*                     short of Vr-Depot-Table's true entry width, so
000550*                     the blank-clear at Zz100 wasn't covering all of
000560*                     Gd-Remaining and Gd-Visited across the table.
000570* 25/07/01 dmp - 1.06 Control-File record widened - new AA090-WRITE-
000580*                     CONTROL now writes it last thing before close-
000590*                     down instead of at open time, carrying Ctl-
000600*                     Grand-Total-Cost, Ctl-Total-Unserved and Ctl-
000610*                     Penalty-Amount too so Vrrpt's control footing
000620*                     can print them - see Wsvrctl.cob.
000630* 25/07/01 dmp - 1.07 Normal-exit Close at Aa000-Main was missing
000640*                     Vr-Depot-File - it is opened at Aa010 and was
000650*                     only being closed on the Aa999-Abort path.
000660*                     Added to the Close list to match.
000670*
000680*************************************************************
000690* This program is the property of Applewood Computers and is
000700* supplied for use solely within the Logistics Division's
000710* shuttle routing batch suite. Not to be copied or passed to
000720* a third party without the written consent of the Company.
000730*************************************************************
000740*
000750 ENVIRONMENT DIVISION.
000760*================================
000770*
000780 CONFIGURATION SECTION.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM
000810     CLASS VR-NUMERIC-SIGN IS "+" THRU "-"
000820     UPSI-0 ON STATUS IS VR-DEBUG-ON.
000830*
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT  VR-FACTORY-FILE  ASSIGN TO "FACTORY-FILE"
000870             ORGANIZATION IS LINE SEQUENTIAL
000880             FILE STATUS   IS WS-FACTORY-STATUS.
000890     SELECT  VR-SHIFT-FILE    ASSIGN TO "SHIFT-FILE"
000900             ORGANIZATION IS LINE SEQUENTIAL
000910             FILE STATUS   IS WS-SHIFT-STATUS.
000920     SELECT  VR-DEPOT-FILE    ASSIGN TO "DEPOT-FILE"
000930             ORGANIZATION IS LINE SEQUENTIAL
000940             FILE STATUS   IS WS-DEPOT-STATUS.
000950     SELECT  VR-VEHICLE-FILE  ASSIGN TO "VEHICLE-FILE"
000960             ORGANIZATION IS LINE SEQUENTIAL
000970             FILE STATUS   IS WS-VEHICLE-STATUS.
000980     SELECT  VR-ROUTE-FILE    ASSIGN TO "ROUTE-FILE"
000990             ORGANIZATION IS LINE SEQUENTIAL
001000             FILE STATUS   IS WS-ROUTE-STATUS.
001010     SELECT  VR-PICKUP-FILE   ASSIGN TO "PICKUP-FILE"
001020             ORGANIZATION IS LINE SEQUENTIAL
001030             FILE STATUS   IS WS-PICKUP-STATUS.
001040     SELECT  VR-CONTROL-FILE  ASSIGN TO "CONTROL-FILE"
001050             ORGANIZATION IS LINE SEQUENTIAL
001060             FILE STATUS   IS WS-CONTROL-STATUS.
001070*
001080 DATA DIVISION.
001090*================================
001100*
001110 FILE SECTION.
001120*
001130 FD  VR-FACTORY-FILE
001140     LABEL RECORDS ARE STANDARD.
001150 COPY "wsvrfac.cob".
001160*
001170 FD  VR-SHIFT-FILE
001180     LABEL RECORDS ARE STANDARD.
001190 COPY "wsvrsft.cob".
001200*
001210 FD  VR-DEPOT-FILE
001220     LABEL RECORDS ARE STANDARD.
001230 COPY "wsvrdep.cob".
001240*
001250 FD  VR-VEHICLE-FILE
001260     LABEL RECORDS ARE STANDARD.
001270 COPY "wsvrveh.cob".
001280*
001290 FD  VR-ROUTE-FILE
001300     LABEL RECORDS ARE STANDARD.
001310 COPY "wsvrrte.cob".
001320*
001330 FD  VR-PICKUP-FILE
001340     LABEL RECORDS ARE STANDARD.
001350 COPY "wsvrpkp.cob".
001360*
001370 FD  VR-CONTROL-FILE
001380     LABEL RECORDS ARE STANDARD.
001390 COPY "wsvrctl.cob".
001400*
001410 WORKING-STORAGE SECTION.
001420*-----------------------
001430 77  PROG-NAME             PIC X(17) VALUE "VRGRDY (1.07)".
001440 77  WS-CALL-COUNT         PIC 9(7)  COMP.
001450 77  VR-DEPOT-COUNT        PIC 9(3)  COMP VALUE ZERO.
001460 77  VR-OWNED-COUNT        PIC 9(3)  COMP VALUE ZERO.
001470 77  VR-RENTED-COUNT       PIC 9(3)  COMP VALUE ZERO.
001480 77  VR-FLEET-COUNT        PIC 9(3)  COMP VALUE ZERO.
001490 77  WS-ROUTE-SEQ          PIC 9(5)  COMP VALUE ZERO.
001500 77  WS-TOTAL-DEMAND       PIC 9(6)  COMP VALUE ZERO.
001510 77  WS-TOTAL-SERVED       PIC 9(6)  COMP VALUE ZERO.
001520 77  WS-TOTAL-REMAINING    PIC 9(6)  COMP VALUE ZERO.
001530*
001540 01  WS-FILE-STATUSES.
001550     03  WS-FACTORY-STATUS     PIC XX.
001560     03  WS-SHIFT-STATUS       PIC XX.
001570     03  WS-DEPOT-STATUS       PIC XX.
001580     03  WS-VEHICLE-STATUS     PIC XX.
001590     03  WS-ROUTE-STATUS       PIC XX.
001600     03  WS-PICKUP-STATUS      PIC XX.
001610     03  WS-CONTROL-STATUS     PIC XX.
001620     03  FILLER                PIC X(6).
001630*
001640 01  WS-SWITCHES.
001650     03  WS-DEPOT-EOF          PIC X     VALUE "N".
001660     03  WS-VEHICLE-EOF        PIC X     VALUE "N".
001670     03  WS-FOUND-SW           PIC X     VALUE "N".
001680     03  VR-DEBUG-ON           PIC 9     VALUE ZERO.
001690     03  FILLER                PIC X(10).
001700*
001710 01  WS-WORK-FIELDS.
001720     03  WS-FL-IX              PIC 9(3)      COMP.
001730     03  WS-DP-IX              PIC 9(3)      COMP.
001740     03  WS-BEST-IX            PIC 9(3)      COMP.
001750     03  WS-CUR-IX             PIC 9(3)      COMP.
001760     03  WS-STOP-COUNT         PIC 9(3)      COMP.
001770     03  WS-SEATS-LEFT         PIC 9(4)      COMP.
001780     03  WS-TAKE               PIC 9(4)      COMP.
001790     03  WS-ROUTE-SEQ-ED       PIC 9(5).
001800     03  WS-RT-DIST-KM         PIC 9(7)V99.
001810     03  WS-RT-TIME-MIN        PIC 9(7)V99.
001820     03  WS-RT-COST            PIC 9(9)V99.
001830     03  WS-GRAND-TOTAL-COST   PIC 9(9)V99   VALUE ZERO.
001840     03  WS-UNSERVED           PIC 9(6)      COMP.
001850     03  WS-PENALTY            PIC 9(9)V99.
001860     03  WS-BEST-DIST-KM       PIC 9(5)V99   COMP-3.
001870     03  WS-BEST-TIME-MIN      PIC 9(5)V99   COMP-3.
001880     03  FILLER                PIC X(8).
001890*
001900* Depot demand working copy - Aa020-Load-Depots loads it, Aa050's
001910* chaining loop decrements Gd-Remaining as passengers are picked up.
001920*
001930 01  VR-DEPOT-TABLE.
001940     03  VR-DEPOT-ENTRY        OCCURS 100 TIMES.
001950         05  GD-DEPOT-ID       PIC X(6).
001960         05  GD-LAT            PIC S9(3)V9(6).
001970         05  GD-LON            PIC S9(3)V9(6).
001980         05  GD-REMAINING      PIC 9(4).
001990         05  GD-VISITED        PIC X.
002000*
002010* Flat view of a table slot, used by Zz100-Clear-Depot-Table only.
002020*
002030 01  VR-DEPOT-TABLE-R REDEFINES VR-DEPOT-TABLE.
002040     03  GD-FLAT-ENTRY         PIC X(29) OCCURS 100 TIMES.
002050*
002060* Concrete vehicle list - every owned instance (expanded by its
002070* Veh-Count) ascending capacity, then one rented instance per type,
002080* also ascending capacity, appended after all the owned ones.
002090*
002100 01  VR-FLEET-TABLE.
002110     03  VR-FLEET-ENTRY        OCCURS 60 TIMES.
002120         05  FL-TYPE-ID        PIC X(8).
002130         05  FL-OWNED-FLAG     PIC X.
002140         05  FL-CAPACITY       PIC 9(3).
002150         05  FL-COST-PER-KM    PIC 9(5)V99.
002160*
002170 01  VR-FLEET-TABLE-R REDEFINES VR-FLEET-TABLE.
002180     03  FL-FLAT-ENTRY         PIC X(19) OCCURS 60 TIMES.
002190*
002200* Per-route pickup list, rebuilt fresh by Aa050-Build-Route for
002210* each vehicle - Ws-Stop-Depot-Ix holds the Vr-Depot-Table index
002220* visited at each stop, in pickup order.
002230*
002240 01  WS-ROUTE-STOPS.
002250     03  WS-STOP-DEPOT-IX      PIC 9(3)    COMP OCCURS 100 TIMES.
002260     03  WS-STOP-TAKEN         PIC 9(4)    COMP OCCURS 100 TIMES.
002270     03  WS-LEG-DIST-KM        PIC 9(5)V99 COMP-3 OCCURS 100 TIMES.
002280     03  WS-LEG-TIME-MIN       PIC 9(5)V99 COMP-3 OCCURS 100 TIMES.
002290     03  FILLER                PIC X(4).
002300*
002310* Split/numeric view of the shift start time - same Aa042 trick as
002320* Vrbase, kept local here rather than in a shared copybook as this
002330* suite has never carried its working-storage in copybooks.
002340*
002350 01  WS-SHIFT-START-CHECK.
002360     03  WS-SS-HH              PIC XX.
002370     03  WS-SS-COLON           PIC X.
002380     03  WS-SS-MM              PIC XX.
002390 01  WS-SHIFT-START-NUM REDEFINES WS-SHIFT-START-CHECK.
002400     03  WS-SSN-HH             PIC 99.
002410     03  FILLER                PIC X.
002420     03  WS-SSN-MM             PIC 99.
002430*
002440 01  WS-GEO-CALL-AREA.
002450     03  GC-FROM-LAT           PIC S9(3)V9(6).
002460     03  GC-FROM-LON           PIC S9(3)V9(6).
002470     03  GC-TO-LAT             PIC S9(3)V9(6).
002480     03  GC-TO-LON             PIC S9(3)V9(6).
002490     03  GC-DIST-KM            PIC 9(5)V99   COMP-3.
002500     03  GC-TIME-MIN           PIC 9(5)V99   COMP-3.
002510     03  GC-STATUS             PIC 9.
002520*
002530 01  VR-ERROR-MESSAGES.
002540     03  VR-ERR-NOVEH    PIC X(46)
002550             VALUE "VRGRDY01 NO VEHICLE TYPES ON VEHICLE-FILE - STOP".
002560     03  VR-ERR-GEOBAD   PIC X(46)
002570             VALUE "VRGRDY02 VRGEO REJECTED A LEG - BAD SPEED/RANGE".
002580     03  FILLER          PIC X(10).
002590*
002600 PROCEDURE DIVISION.
002610*===================
002620*
002630 AA000-MAIN                SECTION.
002640***********************************
002650     PERFORM  AA010-OPEN-FILES  THRU AA010-EXIT.
002660     PERFORM  AA020-LOAD-DEPOTS THRU AA020-EXIT.
002670     PERFORM  AA030-BUILD-FLEET THRU AA030-EXIT.
002680     IF       VR-FLEET-COUNT = ZERO
002690              DISPLAY VR-ERR-NOVEH
002700              PERFORM AA999-ABORT THRU AA999-EXIT.
002710*
002720     PERFORM  AA040-RUN-FLEET THRU AA040-EXIT
002730              UNTIL WS-TOTAL-REMAINING = ZERO
002740              OR WS-FL-IX = VR-FLEET-COUNT.
002750*
002760     PERFORM  AA080-PENALTY THRU AA080-EXIT.
002770*
002780     DISPLAY  "VRGRDY GRAND TOTAL COST = " WS-GRAND-TOTAL-COST.
002790     DISPLAY  "VRGRDY ROUTES WRITTEN   = " WS-ROUTE-SEQ.
002800     DISPLAY  "VRGRDY UNSERVED PAX     = " WS-UNSERVED.
002810*
002820     PERFORM  AA090-WRITE-CONTROL THRU AA090-EXIT.
002830*
002840     CLOSE    VR-FACTORY-FILE VR-DEPOT-FILE VR-VEHICLE-FILE
002850              VR-ROUTE-FILE   VR-PICKUP-FILE.
002860     STOP     RUN.
002870*
002880 AA000-EXIT.
002890     EXIT     SECTION.
002900*
002910 AA010-OPEN-FILES          SECTION.
002920***********************************
002930     OPEN     INPUT  VR-FACTORY-FILE.
002940     READ     VR-FACTORY-FILE.
002950     OPEN     INPUT  VR-SHIFT-FILE.
002960     READ     VR-SHIFT-FILE.
002970     CLOSE    VR-SHIFT-FILE.
002980     PERFORM  AA042-VALIDATE-SHIFT THRU AA042-EXIT.
002990     OPEN     INPUT  VR-DEPOT-FILE.
003000     OPEN     INPUT  VR-VEHICLE-FILE.
003010     OPEN     OUTPUT VR-ROUTE-FILE.
003020     OPEN     OUTPUT VR-PICKUP-FILE.
003030*
003040 AA010-EXIT.
003050     EXIT     SECTION.
003060*
003070 AA042-VALIDATE-SHIFT.
003080     MOVE     SHIFT-START TO WS-SHIFT-START-CHECK.
003090     IF       WS-SSN-HH NOT NUMERIC OR WS-SSN-MM NOT NUMERIC
003100              OR WS-SSN-HH > 23 OR WS-SSN-MM > 59
003110              DISPLAY "VRGRDY03 SHIFT START TIME IS NOT A VALID HH:MM"
003120              PERFORM AA999-ABORT THRU AA999-EXIT.
003130*
003140 AA042-EXIT.
003150     EXIT.
003160*
003170 AA020-LOAD-DEPOTS         SECTION.
003180***********************************
003190     PERFORM  ZZ100-CLEAR-DEPOT-TABLE THRU ZZ100-EXIT.
003200     PERFORM  AA021-READ-DEPOT THRU AA021-EXIT
003210              UNTIL WS-DEPOT-EOF = "Y".
003220     MOVE     WS-TOTAL-REMAINING TO WS-TOTAL-DEMAND.
003230*
003240 AA020-EXIT.
003250     EXIT     SECTION.
003260*
003270 AA021-READ-DEPOT.
003280     READ     VR-DEPOT-FILE
003290              AT END
003300                   MOVE "Y" TO WS-DEPOT-EOF
003310                   GO TO AA021-EXIT.
003320     ADD      1 TO VR-DEPOT-COUNT.
003330     MOVE     DEPOT-ID     TO GD-DEPOT-ID  (VR-DEPOT-COUNT).
003340     MOVE     DEPOT-LAT    TO GD-LAT       (VR-DEPOT-COUNT).
003350     MOVE     DEPOT-LON    TO GD-LON       (VR-DEPOT-COUNT).
003360     MOVE     DEPOT-DEMAND TO GD-REMAINING (VR-DEPOT-COUNT).
003370     MOVE     SPACE        TO GD-VISITED   (VR-DEPOT-COUNT).
003380     ADD      DEPOT-DEMAND TO WS-TOTAL-REMAINING.
003390*
003400 AA021-EXIT.
003410     EXIT.
003420*
003430 AA030-BUILD-FLEET         SECTION.
003440***********************************
003450     PERFORM  AA031-READ-VEHICLE THRU AA031-EXIT
003460              UNTIL WS-VEHICLE-EOF = "Y".
003470*
003480 AA030-EXIT.
003490     EXIT     SECTION.
003500*
003510 AA031-READ-VEHICLE.
003520     READ     VR-VEHICLE-FILE
003530              AT END
003540                   MOVE "Y" TO WS-VEHICLE-EOF
003550                   GO TO AA031-EXIT.
003560     IF       VEH-OWNED-FLAG = "O"
003570              PERFORM ZZ110-INSERT-OWNED THRU ZZ110-EXIT
003580                      VEH-COUNT TIMES
003590     ELSE
003600              PERFORM ZZ120-INSERT-RENTED THRU ZZ120-EXIT.
003610*
003620 AA031-EXIT.
003630     EXIT.
003640*
003650 AA040-RUN-FLEET            SECTION.
003660***********************************
003670     ADD      1 TO WS-FL-IX.
003680     PERFORM  AA050-BUILD-ROUTE THRU AA050-EXIT.
003690*
003700 AA040-EXIT.
003710     EXIT     SECTION.
003720*
003730 AA050-BUILD-ROUTE          SECTION.
003740***********************************
003750     MOVE     ZERO TO WS-STOP-COUNT.
003760     MOVE     FL-CAPACITY (WS-FL-IX) TO WS-SEATS-LEFT.
003770     PERFORM  ZZ130-CLEAR-VISITED THRU ZZ130-EXIT.
003780     PERFORM  AA052-FIND-START-DEPOT THRU AA052-EXIT.
003790     IF       WS-FOUND-SW NOT = "Y"
003800              GO TO AA050-EXIT.
003810     MOVE     WS-BEST-IX TO WS-CUR-IX.
003820*
003830     PERFORM  AA055-ADD-STOP THRU AA055-EXIT
003840              UNTIL WS-SEATS-LEFT = ZERO.
003850*
003860     IF       WS-STOP-COUNT = ZERO
003870              GO TO AA050-EXIT.
003880     PERFORM  AA070-WRITE-ROUTE THRU AA070-EXIT.
003890*
003900 AA050-EXIT.
003910     EXIT     SECTION.
003920*
003930 AA052-FIND-START-DEPOT     SECTION.
003940***********************************
003950* Depot with the largest remaining demand, ties won by lowest
003960* index (first such depot in Depot-File order).
003970*
003980     MOVE     "N" TO WS-FOUND-SW.
003990     MOVE     ZERO TO WS-BEST-IX.
004000     PERFORM  AA053-SCAN-FOR-START THRU AA053-EXIT
004010              VARYING WS-DP-IX FROM 1 BY 1
004020              UNTIL WS-DP-IX > VR-DEPOT-COUNT.
004030*
004040 AA052-EXIT.
004050     EXIT     SECTION.
004060*
004070 AA053-SCAN-FOR-START.
004080     IF       GD-REMAINING (WS-DP-IX) > ZERO
004090              AND (WS-FOUND-SW NOT = "Y"
004100              OR GD-REMAINING (WS-DP-IX) > GD-REMAINING (WS-BEST-IX))
004110              MOVE "Y" TO WS-FOUND-SW
004120              MOVE WS-DP-IX TO WS-BEST-IX.
004130*
004140 AA053-EXIT.
004150     EXIT.
004160*
004170 AA055-ADD-STOP.
004180     IF       GD-REMAINING (WS-CUR-IX) < WS-SEATS-LEFT
004190              MOVE GD-REMAINING (WS-CUR-IX) TO WS-TAKE
004200     ELSE
004210              MOVE WS-SEATS-LEFT TO WS-TAKE.
004220*
004230     ADD      1 TO WS-STOP-COUNT.
004240     MOVE     WS-CUR-IX TO WS-STOP-DEPOT-IX (WS-STOP-COUNT).
004250     MOVE     WS-TAKE   TO WS-STOP-TAKEN    (WS-STOP-COUNT).
004260     MOVE     "Y"       TO GD-VISITED (WS-CUR-IX).
004270     SUBTRACT WS-TAKE FROM GD-REMAINING (WS-CUR-IX).
004280     SUBTRACT WS-TAKE FROM WS-SEATS-LEFT.
004290     SUBTRACT WS-TAKE FROM WS-TOTAL-REMAINING.
004300     ADD      WS-TAKE TO WS-TOTAL-SERVED.
004310*
004320     IF       WS-SEATS-LEFT = ZERO
004330              PERFORM ZZ200-LEG-TO-FACTORY THRU ZZ200-EXIT
004340              GO TO AA055-EXIT.
004350*
004360     PERFORM  ZZ150-FIND-NEAREST THRU ZZ150-EXIT.
004370     IF       WS-FOUND-SW = "Y"
004380              PERFORM ZZ210-LEG-TO-DEPOT THRU ZZ210-EXIT
004390              MOVE WS-BEST-IX TO WS-CUR-IX
004400     ELSE
004410              PERFORM ZZ200-LEG-TO-FACTORY THRU ZZ200-EXIT
004420              MOVE ZERO TO WS-SEATS-LEFT.
004430*
004440 AA055-EXIT.
004450     EXIT.
004460*
004470 ZZ150-FIND-NEAREST         SECTION.
004480***********************************
004490* Nearest (haversine) depot to Ws-Cur-Ix that still has demand and
004500* has not been visited by this route - every depot is scanned each
004510* time per Jrc's 1/95 fix, not just the ones later in the file.
004520*
004530     MOVE     "N" TO WS-FOUND-SW.
004540     MOVE     ZERO TO WS-BEST-IX.
004550     PERFORM  ZZ155-SCAN-CANDIDATE THRU ZZ155-EXIT
004560              VARYING WS-DP-IX FROM 1 BY 1
004570              UNTIL WS-DP-IX > VR-DEPOT-COUNT.
004580*
004590 ZZ150-EXIT.
004600     EXIT     SECTION.
004610*
004620 ZZ155-SCAN-CANDIDATE.
004630     IF       GD-REMAINING (WS-DP-IX) = ZERO
004640              OR GD-VISITED (WS-DP-IX) = "Y"
004650              GO TO ZZ155-EXIT.
004660     MOVE     GD-LAT (WS-CUR-IX) TO GC-FROM-LAT.
004670     MOVE     GD-LON (WS-CUR-IX) TO GC-FROM-LON.
004680     MOVE     GD-LAT (WS-DP-IX)  TO GC-TO-LAT.
004690     MOVE     GD-LON (WS-DP-IX)  TO GC-TO-LON.
004700     CALL     "VRGEO" USING WS-GEO-CALL-AREA.
004710     ADD      1 TO WS-CALL-COUNT.
004720     IF       GC-STATUS NOT = ZERO
004730              DISPLAY VR-ERR-GEOBAD
004740              PERFORM AA999-ABORT THRU AA999-EXIT.
004750*
004760     IF       WS-FOUND-SW NOT = "Y" OR GC-DIST-KM < WS-BEST-DIST-KM
004770              MOVE "Y"       TO WS-FOUND-SW
004780              MOVE WS-DP-IX  TO WS-BEST-IX
004790              MOVE GC-DIST-KM  TO WS-BEST-DIST-KM
004800              MOVE GC-TIME-MIN TO WS-BEST-TIME-MIN.
004810*
004820 ZZ155-EXIT.
004830     EXIT.
004840*
004850 ZZ200-LEG-TO-FACTORY       SECTION.
004860***********************************
004870     MOVE     GD-LAT (WS-CUR-IX) TO GC-FROM-LAT.
004880     MOVE     GD-LON (WS-CUR-IX) TO GC-FROM-LON.
004890     MOVE     FACT-LAT           TO GC-TO-LAT.
004900     MOVE     FACT-LON           TO GC-TO-LON.
004910     CALL     "VRGEO" USING WS-GEO-CALL-AREA.
004920     ADD      1 TO WS-CALL-COUNT.
004930     IF       GC-STATUS NOT = ZERO
004940              DISPLAY VR-ERR-GEOBAD
004950              PERFORM AA999-ABORT THRU AA999-EXIT.
004960     MOVE     GC-DIST-KM  TO WS-LEG-DIST-KM  (WS-STOP-COUNT).
004970     MOVE     GC-TIME-MIN TO WS-LEG-TIME-MIN (WS-STOP-COUNT).
004980*
004990 ZZ200-EXIT.
005000     EXIT     SECTION.
005010*
005020 ZZ210-LEG-TO-DEPOT         SECTION.
005030***********************************
005040* The leg to the nearest depot was already costed by Zz150's scan -
005050* this just files the best candidate's figures against the stop
005060* that is departing, so Zz150 is not called twice for one leg.
005070*
005080     MOVE     WS-BEST-DIST-KM  TO WS-LEG-DIST-KM  (WS-STOP-COUNT).
005090     MOVE     WS-BEST-TIME-MIN TO WS-LEG-TIME-MIN (WS-STOP-COUNT).
005100*
005110 ZZ210-EXIT.
005120     EXIT     SECTION.
005130*
005140 AA070-WRITE-ROUTE          SECTION.
005150***********************************
005160     ADD      1 TO WS-ROUTE-SEQ.
005170     MOVE     WS-ROUTE-SEQ TO WS-ROUTE-SEQ-ED.
005180     MOVE     SPACES TO RT-VEHICLE-ID.
005190     STRING   "V" DELIMITED BY SIZE
005200              WS-ROUTE-SEQ-ED DELIMITED BY SIZE
005210              INTO RT-VEHICLE-ID.
005220*
005230     MOVE     ZERO TO WS-RT-DIST-KM WS-RT-TIME-MIN.
005240     PERFORM  AA072-SUM-LEGS THRU AA072-EXIT
005250              VARYING WS-DP-IX FROM 1 BY 1
005260              UNTIL WS-DP-IX > WS-STOP-COUNT.
005270*
005280     COMPUTE  WS-RT-COST ROUNDED =
005290                 WS-RT-DIST-KM * FL-COST-PER-KM (WS-FL-IX).
005300*
005310     MOVE     SHIFT-ID                TO RT-SHIFT-ID.
005320     MOVE     FL-TYPE-ID    (WS-FL-IX) TO RT-VEH-TYPE.
005330     MOVE     FL-OWNED-FLAG (WS-FL-IX) TO RT-OWNED-FLAG.
005340     MOVE     FL-CAPACITY   (WS-FL-IX) TO RT-SEATS.
005350     COMPUTE  RT-PASSENGERS = FL-CAPACITY (WS-FL-IX) - WS-SEATS-LEFT.
005360     MOVE     WS-RT-DIST-KM            TO RT-DIST-KM.
005370     MOVE     WS-RT-TIME-MIN           TO RT-TIME-MIN.
005380     MOVE     WS-RT-COST               TO RT-COST.
005390     MOVE     SHIFT-START              TO RT-ARRIVAL.
005400     MOVE     WS-STOP-COUNT            TO RT-STOP-COUNT.
005410     WRITE    VR-ROUTE-RECORD.
005420*
005430     PERFORM  AA075-WRITE-PICKUP THRU AA075-EXIT
005440              VARYING WS-DP-IX FROM 1 BY 1
005450              UNTIL WS-DP-IX > WS-STOP-COUNT.
005460*
005470     ADD      WS-RT-COST TO WS-GRAND-TOTAL-COST.
005480*
005490 AA070-EXIT.
005500     EXIT     SECTION.
005510*
005520 AA072-SUM-LEGS.
005530     ADD      WS-LEG-DIST-KM  (WS-DP-IX) TO WS-RT-DIST-KM.
005540     ADD      WS-LEG-TIME-MIN (WS-DP-IX) TO WS-RT-TIME-MIN.
005550*
005560 AA072-EXIT.
005570     EXIT.
005580*
005590 AA075-WRITE-PICKUP.
005600     MOVE     RT-VEHICLE-ID TO PK-VEHICLE-ID.
005610     MOVE     WS-DP-IX      TO PK-SEQ.
005620     MOVE     GD-DEPOT-ID  (WS-STOP-DEPOT-IX (WS-DP-IX)) TO PK-DEPOT-ID.
005630     MOVE     WS-STOP-TAKEN (WS-DP-IX)                   TO PK-PASSENGERS.
005640     MOVE     WS-LEG-DIST-KM  (WS-DP-IX)                 TO PK-LEG-DIST-KM.
005650     MOVE     WS-LEG-TIME-MIN (WS-DP-IX)                 TO PK-LEG-TIME-MIN.
005660     WRITE    VR-PICKUP-RECORD.
005670*
005680 AA075-EXIT.
005690     EXIT.
005700*
005710 AA080-PENALTY              SECTION.
005720***********************************
005730     COMPUTE  WS-UNSERVED = WS-TOTAL-DEMAND - WS-TOTAL-SERVED.
005740     IF       WS-UNSERVED > ZERO
005750              COMPUTE WS-PENALTY = WS-UNSERVED * 1000
005760              ADD     WS-PENALTY TO WS-GRAND-TOTAL-COST
005770     ELSE
005780              MOVE ZERO TO WS-PENALTY.
005790*
005800 AA080-EXIT.
005810     EXIT     SECTION.
005820*
005830 ZZ100-CLEAR-DEPOT-TABLE    SECTION.
005840***********************************
005850     MOVE     ZERO TO VR-DEPOT-COUNT.
005860     MOVE     SPACES TO VR-DEPOT-TABLE-R.
005870*
005880 ZZ100-EXIT.
005890     EXIT     SECTION.
005900*
005910 ZZ110-INSERT-OWNED         SECTION.
005920***********************************
005930* Vehicle-File mixes owned and rented records in any order, so an
005940* owned instance arriving after some rented ones are already loaded
005950* first has to push the whole rented block up a slot to make room -
005960* Zz105-Shift-Rented does that; it is a no-op when there is no
005970* rented block yet.
005980*
005990     ADD      1 TO VR-FLEET-COUNT.
006000     ADD      1 TO VR-OWNED-COUNT.
006010     PERFORM  ZZ105-SHIFT-RENTED THRU ZZ105-EXIT.
006020     MOVE     VR-OWNED-COUNT TO WS-FL-IX.
006030     PERFORM  ZZ115-SLIDE-UP THRU ZZ115-EXIT
006040              UNTIL WS-FL-IX = 1
006050              OR FL-CAPACITY (WS-FL-IX - 1) NOT > VEH-CAPACITY.
006060     MOVE     VEH-TYPE-ID     TO FL-TYPE-ID     (WS-FL-IX).
006070     MOVE     VEH-OWNED-FLAG  TO FL-OWNED-FLAG  (WS-FL-IX).
006080     MOVE     VEH-CAPACITY    TO FL-CAPACITY    (WS-FL-IX).
006090     MOVE     VEH-COST-PER-KM TO FL-COST-PER-KM (WS-FL-IX).
006100*
006110 ZZ110-EXIT.
006120     EXIT     SECTION.
006130*
006140 ZZ105-SHIFT-RENTED.
006150     MOVE     VR-FLEET-COUNT TO WS-FL-IX.
006160     PERFORM  ZZ107-SHIFT-ONE THRU ZZ107-EXIT
006170              UNTIL WS-FL-IX = VR-OWNED-COUNT.
006180*
006190 ZZ105-EXIT.
006200     EXIT.
006210*
006220 ZZ107-SHIFT-ONE.
006230     MOVE     VR-FLEET-ENTRY (WS-FL-IX - 1) TO VR-FLEET-ENTRY (WS-FL-IX).
006240     SUBTRACT 1 FROM WS-FL-IX.
006250*
006260 ZZ107-EXIT.
006270     EXIT.
006280*
006290 ZZ115-SLIDE-UP.
006300     MOVE     VR-FLEET-ENTRY (WS-FL-IX - 1) TO VR-FLEET-ENTRY (WS-FL-IX).
006310     SUBTRACT 1 FROM WS-FL-IX.
006320*
006330 ZZ115-EXIT.
006340     EXIT.
006350*
006360 ZZ120-INSERT-RENTED        SECTION.
006370***********************************
006380     ADD      1 TO VR-FLEET-COUNT.
006390     ADD      1 TO VR-RENTED-COUNT.
006400     MOVE     VR-FLEET-COUNT TO WS-FL-IX.
006410     PERFORM  ZZ125-SLIDE-UP THRU ZZ125-EXIT
006420              UNTIL WS-FL-IX = VR-OWNED-COUNT + 1
006430              OR FL-CAPACITY (WS-FL-IX - 1) NOT > VEH-CAPACITY.
006440     MOVE     VEH-TYPE-ID     TO FL-TYPE-ID     (WS-FL-IX).
006450     MOVE     VEH-OWNED-FLAG  TO FL-OWNED-FLAG  (WS-FL-IX).
006460     MOVE     VEH-CAPACITY    TO FL-CAPACITY    (WS-FL-IX).
006470     MOVE     VEH-COST-PER-KM TO FL-COST-PER-KM (WS-FL-IX).
006480*
006490 ZZ120-EXIT.
006500     EXIT     SECTION.
006510*
006520 ZZ125-SLIDE-UP.
006530     MOVE     VR-FLEET-ENTRY (WS-FL-IX - 1) TO VR-FLEET-ENTRY (WS-FL-IX).
006540     SUBTRACT 1 FROM WS-FL-IX.
006550*
006560 ZZ125-EXIT.
006570     EXIT.
006580*
006590 ZZ130-CLEAR-VISITED        SECTION.
006600***********************************
006610     PERFORM  ZZ135-CLEAR-ONE THRU ZZ135-EXIT
006620              VARYING WS-DP-IX FROM 1 BY 1
006630              UNTIL WS-DP-IX > VR-DEPOT-COUNT.
006640*
006650 ZZ130-EXIT.
006660     EXIT     SECTION.
006670*
006680 ZZ135-CLEAR-ONE.
006690     MOVE     SPACE TO GD-VISITED (WS-DP-IX).
006700*
006710 ZZ135-EXIT.
006720     EXIT.
006730*
006740*    Written once the grand total/unserved/penalty are final - see
006750*    1.05/1.06 above.
006760 AA090-WRITE-CONTROL        SECTION.
006770***********************************
006780     OPEN     OUTPUT VR-CONTROL-FILE.
006790     MOVE     "G"                 TO CTL-PLANNER-CODE.
006800     MOVE     WS-GRAND-TOTAL-COST TO CTL-GRAND-TOTAL-COST.
006810     MOVE     WS-UNSERVED         TO CTL-TOTAL-UNSERVED.
006820     MOVE     WS-PENALTY          TO CTL-PENALTY-AMOUNT.
006830     WRITE    VR-CONTROL-RECORD.
006840     CLOSE    VR-CONTROL-FILE.
006850*
006860 AA090-EXIT.
006870     EXIT     SECTION.
006880*
006890 AA999-ABORT                SECTION.
006900***********************************
006910     CLOSE    VR-FACTORY-FILE VR-DEPOT-FILE VR-VEHICLE-FILE
006920              VR-ROUTE-FILE   VR-PICKUP-FILE.
006930     MOVE     16 TO RETURN-CODE.
006940     STOP     RUN.
006950*
006960 AA999-EXIT.
006970     EXIT     SECTION.
006980*
