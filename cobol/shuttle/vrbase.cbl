000010 IDENTIFICATION DIVISION.
000020*================================
000030*
000040 PROGRAM-ID.    VRBASE.
000050 AUTHOR.        V B COEN.
000060 INSTALLATION.  APPLEWOOD COMPUTERS - LOGISTICS DIVISION.
000070 DATE-WRITTEN.  12/06/83.
000080 DATE-COMPILED.
000090 SECURITY.      COPYRIGHT (C) 1983 APPLEWOOD COMPUTERS.
000100*                   FOR INTERNAL USE ONLY - NOT FOR RESALE.
000110*
000120*    Remarks.       Baseline shuttle planner.  For every shift on
000130*                   the Shift-File, and for every depot on the
000140*                   Depot-File in turn, builds enough single-stop
000150*                   depot-to-factory routes to clear that depot's
000160*                   demand, choosing the smallest vehicle that will
000170*                   take the remaining load each time round.
000180*
000190*    Version.       See Prog-Name in Working-Storage.
000200*
000210*    Called modules.
000220*                   None - standalone nightly batch run.
000230*
000240*    Files used.    Factory-File, Shift-File, Depot-File,
000250*                   Vehicle-File, Matrix-File (input).
000260*                   Route-File, Pickup-File, Control-File (output).
000270*
000280*    Error messages used.
000290*                   VRBASE01 - no vehicle types on Vehicle-File.
000300*                   VRBASE02 - no matrix row for a depot/factory pair.
000310*                   VRBASE03 - shift start time not a valid HH:MM.
000320*
000330*===========================================================
000340* CHANGE LOG
000350*===========================================================
000360* 12/06/83 vbc - 1.00 Created for the shuttle routing job.
000370* 03/09/83 dmp - 1.01 Best-vehicle search widened to fall back to
000380*                     the largest rented (then largest owned) type
000390*                     when nothing is big enough for the load.
000400* 19/09/91 vbc - 1.02 Route-File Rt-Stop-Count always 1 here (multi
000410*                     stop routes are built by Vrgrdy, not this one).
000420* 14/02/94 jrc - 1.03 Matrix table widened to 200 rows - the Exeter
000430*                     depot list outgrew the old 100 row limit.
000440* 30/06/96 kbw - 1.04 Rounding review - Rt-Cost and the grand total
000450*                     now both use ROUNDED per the costing standard.
000460* 09/12/98 vbc - 1.05 Y2K REVIEW - no date fields held on any file
000470*                     read or written by this program. Signed off.
000480* 11/06/01 dmp - 1.06 Control-File added - one record written once
000490*                     Route-File and Pickup-File are open, Ctl-Planner
000500*                     -Code set to "B" so Vrrpt can tell which planner
000510*                     produced the routes it is reporting on.
000520* 25/07/01 dmp - 1.07 Control-File record widened - new AA090-WRITE-
000530*                     CONTROL now writes it last thing before close-
000540*                     down instead of at open time, carrying Ctl-
000550*                     Grand-Total-Cost too so Vrrpt's control footing
000560*                     can print it.  Unserved/penalty always zero
000570*                     from this planner - see Wsvrctl.cob.
000580*
000590*************************************************************
000600* This program is the property of Applewood Computers and is
000610* supplied for use solely within the Logistics Division's
000620* shuttle routing batch suite. Not to be copied or passed to
000630* a third party without the written consent of the Company.
000640*************************************************************
000650*
000660 ENVIRONMENT DIVISION.
000670*================================
000680*
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     CLASS VR-NUMERIC-SIGN IS "+" THRU "-"
000730     UPSI-0 ON STATUS IS VR-DEBUG-ON.
000740*
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT  VR-FACTORY-FILE  ASSIGN TO "FACTORY-FILE"
000780             ORGANIZATION IS LINE SEQUENTIAL
000790             FILE STATUS   IS WS-FACTORY-STATUS.
000800     SELECT  VR-SHIFT-FILE    ASSIGN TO "SHIFT-FILE"
000810             ORGANIZATION IS LINE SEQUENTIAL
000820             FILE STATUS   IS WS-SHIFT-STATUS.
000830     SELECT  VR-DEPOT-FILE    ASSIGN TO "DEPOT-FILE"
000840             ORGANIZATION IS LINE SEQUENTIAL
000850             FILE STATUS   IS WS-DEPOT-STATUS.
000860     SELECT  VR-VEHICLE-FILE  ASSIGN TO "VEHICLE-FILE"
000870             ORGANIZATION IS LINE SEQUENTIAL
000880             FILE STATUS   IS WS-VEHICLE-STATUS.
000890     SELECT  VR-MATRIX-FILE   ASSIGN TO "MATRIX-FILE"
000900             ORGANIZATION IS LINE SEQUENTIAL
000910             FILE STATUS   IS WS-MATRIX-STATUS.
000920     SELECT  VR-ROUTE-FILE    ASSIGN TO "ROUTE-FILE"
000930             ORGANIZATION IS LINE SEQUENTIAL
000940             FILE STATUS   IS WS-ROUTE-STATUS.
000950     SELECT  VR-PICKUP-FILE   ASSIGN TO "PICKUP-FILE"
000960             ORGANIZATION IS LINE SEQUENTIAL
000970             FILE STATUS   IS WS-PICKUP-STATUS.
000980     SELECT  VR-CONTROL-FILE  ASSIGN TO "CONTROL-FILE"
000990             ORGANIZATION IS LINE SEQUENTIAL
001000             FILE STATUS   IS WS-CONTROL-STATUS.
001010*
001020 DATA DIVISION.
001030*================================
001040*
001050 FILE SECTION.
001060*
001070 FD  VR-FACTORY-FILE
001080     LABEL RECORDS ARE STANDARD.
001090 COPY "wsvrfac.cob".
001100*
001110 FD  VR-SHIFT-FILE
001120     LABEL RECORDS ARE STANDARD.
001130 COPY "wsvrsft.cob".
001140*
001150 FD  VR-DEPOT-FILE
001160     LABEL RECORDS ARE STANDARD.
001170 COPY "wsvrdep.cob".
001180*
001190 FD  VR-VEHICLE-FILE
001200     LABEL RECORDS ARE STANDARD.
001210 COPY "wsvrveh.cob".
001220*
001230 FD  VR-MATRIX-FILE
001240     LABEL RECORDS ARE STANDARD.
001250 COPY "wsvrmtx.cob".
001260*
001270 FD  VR-ROUTE-FILE
001280     LABEL RECORDS ARE STANDARD.
001290 COPY "wsvrrte.cob".
001300*
001310 FD  VR-PICKUP-FILE
001320     LABEL RECORDS ARE STANDARD.
001330 COPY "wsvrpkp.cob".
001340*
001350 FD  VR-CONTROL-FILE
001360     LABEL RECORDS ARE STANDARD.
001370 COPY "wsvrctl.cob".
001380*
001390 WORKING-STORAGE SECTION.
001400*-----------------------
001410 77  PROG-NAME             PIC X(17) VALUE "VRBASE  (1.07)".
001420 77  WS-CALL-COUNT         PIC 9(7)  COMP.
001430 77  VR-VEH-COUNT          PIC 9(3)  COMP VALUE ZERO.
001440 77  VR-OWNED-COUNT        PIC 9(3)  COMP VALUE ZERO.
001450 77  VR-RENTED-COUNT       PIC 9(3)  COMP VALUE ZERO.
001460 77  VR-MTX-COUNT          PIC 9(3)  COMP VALUE ZERO.
001470*
001480 01  WS-FILE-STATUSES.
001490     03  WS-FACTORY-STATUS     PIC XX.
001500     03  WS-SHIFT-STATUS       PIC XX.
001510     03  WS-DEPOT-STATUS       PIC XX.
001520     03  WS-VEHICLE-STATUS     PIC XX.
001530     03  WS-MATRIX-STATUS      PIC XX.
001540     03  WS-ROUTE-STATUS       PIC XX.
001550     03  WS-PICKUP-STATUS      PIC XX.
001560     03  WS-CONTROL-STATUS     PIC XX.
001570     03  FILLER                PIC X(4).
001580*
001590 01  WS-SWITCHES.
001600     03  WS-SHIFT-EOF          PIC X     VALUE "N".
001610     03  WS-DEPOT-EOF          PIC X     VALUE "N".
001620     03  WS-VEHICLE-EOF        PIC X     VALUE "N".
001630     03  WS-MATRIX-EOF         PIC X     VALUE "N".
001640     03  WS-VEH-FOUND          PIC X     VALUE "N".
001650     03  WS-MTX-FOUND          PIC X     VALUE "N".
001660     03  VR-DEBUG-ON           PIC 9     VALUE ZERO.
001670     03  FILLER                PIC X(8).
001680*
001690 01  WS-WORK-FIELDS.
001700     03  WS-REMAINING          PIC 9(4)      COMP.
001710     03  WS-PASSENGERS         PIC 9(4)      COMP.
001720     03  WS-ROUTE-SEQ          PIC 9(5)      COMP VALUE ZERO.
001730     03  WS-ROUTE-SEQ-ED       PIC 9(5).
001740     03  WS-ROUTE-COST         PIC 9(9)V99.
001750     03  WS-GRAND-TOTAL-COST   PIC 9(9)V99   VALUE ZERO.
001760     03  WS-FIXED-COST         PIC 9(7)V99.
001770     03  WS-VT-IX              PIC 9(3)      COMP.
001780     03  WS-MX-IX              PIC 9(3)      COMP.
001790     03  FILLER                PIC X(8).
001800*
001810* Vehicle-type table - Aa020-Load-Vehicles inserts each Vehicle-File
001820* record in capacity order, owned instances occupying the first
001830* Vr-Owned-Count slots and rented instances the rest.
001840*
001850 01  VR-VEH-TABLE.
001860     03  VR-VEH-ENTRY          OCCURS 50 TIMES.
001870         05  VT-TYPE-ID        PIC X(8).
001880         05  VT-OWNED-FLAG     PIC X.
001890         05  VT-CAPACITY       PIC 9(3).
001900         05  VT-COST-PER-KM    PIC 9(5)V99.
001910         05  VT-FIXED-COST     PIC 9(7)V99.
001920*
001930* Flat view of a table slot, used by Zz100-Clear-Veh-Table only -
001940* one MOVE of spaces clears an entire occurrence instead of five.
001950*
001960 01  VR-VEH-TABLE-R REDEFINES VR-VEH-TABLE.
001970     03  VT-FLAT-ENTRY         PIC X(28) OCCURS 50 TIMES.
001980*
001990* Distance/time matrix, loaded whole from Matrix-File and searched
002000* both ways by Zz060-Find-Matrix-Row.
002010*
002020 01  VR-MTX-TABLE.
002030     03  VR-MTX-ENTRY          OCCURS 200 TIMES.
002040         05  MX-FROM-NODE      PIC X(6).
002050         05  MX-TO-NODE        PIC X(6).
002060         05  MX-DIST-KM        PIC 9(5)V99.
002070         05  MX-TIME-MIN       PIC 9(5)V99.
002080*
002090 01  VR-MTX-TABLE-R REDEFINES VR-MTX-TABLE.
002100     03  MX-FLAT-ENTRY         PIC X(26) OCCURS 200 TIMES.
002110*
002120* Split/numeric views of the shift start time - Aa042-Validate-Shift
002130* rejects anything that is not a real HH:MM before it is echoed
002140* verbatim into Rt-Arrival, same trick as the old date redefines.
002150*
002160 01  WS-SHIFT-START-CHECK.
002170     03  WS-SS-HH              PIC XX.
002180     03  WS-SS-COLON           PIC X.
002190     03  WS-SS-MM              PIC XX.
002200 01  WS-SHIFT-START-NUM REDEFINES WS-SHIFT-START-CHECK.
002210     03  WS-SSN-HH             PIC 99.
002220     03  FILLER                PIC X.
002230     03  WS-SSN-MM             PIC 99.
002240*
002250 01  VR-ERROR-MESSAGES.
002260     03  VR-ERR-NOVEH    PIC X(46)
002270             VALUE "VRBASE01 NO VEHICLE TYPES ON VEHICLE-FILE - STOP".
002280     03  VR-ERR-NOMTX    PIC X(46)
002290             VALUE "VRBASE02 NO MATRIX ROW FOR DEPOT/FACTORY PAIR".
002300     03  VR-ERR-BADSTART PIC X(46)
002310             VALUE "VRBASE03 SHIFT START TIME IS NOT A VALID HH:MM".
002320     03  FILLER          PIC X(10).
002330*
002340 PROCEDURE DIVISION.
002350*===================
002360*
002370 AA000-MAIN                SECTION.
002380***********************************
002390     PERFORM  AA010-OPEN-FILES  THRU AA010-EXIT.
002400     PERFORM  AA020-LOAD-VEHICLES THRU AA020-EXIT.
002410     IF       VR-VEH-COUNT = ZERO
002420              DISPLAY VR-ERR-NOVEH
002430              PERFORM AA999-ABORT THRU AA999-EXIT.
002440     PERFORM  AA030-LOAD-MATRIX THRU AA030-EXIT.
002450     PERFORM  AA040-PROCESS-SHIFTS THRU AA040-EXIT
002460              UNTIL WS-SHIFT-EOF = "Y".
002470*
002480     DISPLAY  "VRBASE GRAND TOTAL COST  = " WS-GRAND-TOTAL-COST.
002490     DISPLAY  "VRBASE ROUTES WRITTEN    = " WS-ROUTE-SEQ.
002500*
002510     PERFORM  AA090-WRITE-CONTROL THRU AA090-EXIT.
002520*
002530     CLOSE    VR-FACTORY-FILE  VR-SHIFT-FILE   VR-VEHICLE-FILE
002540              VR-MATRIX-FILE   VR-ROUTE-FILE   VR-PICKUP-FILE.
002550     STOP     RUN.
002560*
002570 AA000-EXIT.
002580     EXIT     SECTION.
002590*
002600 AA010-OPEN-FILES          SECTION.
002610***********************************
002620     OPEN     INPUT  VR-FACTORY-FILE.
002630     READ     VR-FACTORY-FILE.
002640     OPEN     INPUT  VR-SHIFT-FILE.
002650     OPEN     INPUT  VR-VEHICLE-FILE.
002660     OPEN     INPUT  VR-MATRIX-FILE.
002670     OPEN     OUTPUT VR-ROUTE-FILE.
002680     OPEN     OUTPUT VR-PICKUP-FILE.
002690*
002700 AA010-EXIT.
002710     EXIT     SECTION.
002720*
002730 AA020-LOAD-VEHICLES       SECTION.
002740***********************************
002750     PERFORM  ZZ100-CLEAR-VEH-TABLE THRU ZZ100-EXIT.
002760     PERFORM  AA021-READ-VEHICLE THRU AA021-EXIT
002770              UNTIL WS-VEHICLE-EOF = "Y".
002780*
002790 AA020-EXIT.
002800     EXIT     SECTION.
002810*
002820 AA021-READ-VEHICLE.
002830     READ     VR-VEHICLE-FILE
002840              AT END
002850                   MOVE "Y" TO WS-VEHICLE-EOF
002860                   GO TO AA021-EXIT.
002870     PERFORM  ZZ110-INSERT-VEHICLE THRU ZZ110-EXIT.
002880*
002890 AA021-EXIT.
002900     EXIT.
002910*
002920 AA030-LOAD-MATRIX         SECTION.
002930***********************************
002940     PERFORM  AA031-READ-MATRIX THRU AA031-EXIT
002950              UNTIL WS-MATRIX-EOF = "Y".
002960*
002970 AA030-EXIT.
002980     EXIT     SECTION.
002990*
003000 AA031-READ-MATRIX.
003010     READ     VR-MATRIX-FILE
003020              AT END
003030                   MOVE "Y" TO WS-MATRIX-EOF
003040                   GO TO AA031-EXIT.
003050     ADD      1 TO VR-MTX-COUNT.
003060     MOVE     VR-MATRIX-RECORD TO VR-MTX-ENTRY (VR-MTX-COUNT).
003070*
003080 AA031-EXIT.
003090     EXIT.
003100*
003110 AA040-PROCESS-SHIFTS      SECTION.
003120***********************************
003130     READ     VR-SHIFT-FILE
003140              AT END
003150                   MOVE "Y" TO WS-SHIFT-EOF
003160                   GO TO AA040-EXIT.
003170     PERFORM  AA042-VALIDATE-SHIFT THRU AA042-EXIT.
003180     MOVE     ZERO TO WS-DEPOT-EOF.
003190     OPEN     INPUT VR-DEPOT-FILE.
003200     PERFORM  AA045-PROCESS-ONE-DEPOT THRU AA045-EXIT
003210              UNTIL WS-DEPOT-EOF = "Y".
003220     CLOSE    VR-DEPOT-FILE.
003230*
003240 AA040-EXIT.
003250     EXIT     SECTION.
003260*
003270 AA042-VALIDATE-SHIFT.
003280     MOVE     SHIFT-START TO WS-SHIFT-START-CHECK.
003290     IF       WS-SSN-HH NOT NUMERIC OR WS-SSN-MM NOT NUMERIC
003300              OR WS-SSN-HH > 23 OR WS-SSN-MM > 59
003310              DISPLAY VR-ERR-BADSTART
003320              PERFORM AA999-ABORT THRU AA999-EXIT.
003330*
003340 AA042-EXIT.
003350     EXIT.
003360*
003370 AA045-PROCESS-ONE-DEPOT.
003380     READ     VR-DEPOT-FILE
003390              AT END
003400                   MOVE "Y" TO WS-DEPOT-EOF
003410                   GO TO AA045-EXIT.
003420     MOVE     DEPOT-DEMAND TO WS-REMAINING.
003430     IF       WS-REMAINING NOT > ZERO
003440              GO TO AA045-EXIT.
003450     PERFORM  ZZ060-FIND-MATRIX-ROW THRU ZZ060-EXIT.
003460     IF       WS-MTX-FOUND NOT = "Y"
003470              DISPLAY VR-ERR-NOMTX
003480              PERFORM AA999-ABORT THRU AA999-EXIT.
003490     PERFORM  AA050-DEPOT-DEMAND-LOOP THRU AA050-EXIT
003500              UNTIL WS-REMAINING NOT > ZERO.
003510*
003520 AA045-EXIT.
003530     EXIT.
003540*
003550 AA050-DEPOT-DEMAND-LOOP.
003560     PERFORM  AA060-SELECT-VEHICLE THRU AA060-EXIT.
003570     IF       VT-CAPACITY (WS-VT-IX) < WS-REMAINING
003580              MOVE VT-CAPACITY (WS-VT-IX) TO WS-PASSENGERS
003590     ELSE
003600              MOVE WS-REMAINING TO WS-PASSENGERS.
003610     PERFORM  AA070-WRITE-ROUTE THRU AA070-EXIT.
003620     SUBTRACT WS-PASSENGERS FROM WS-REMAINING.
003630*
003640 AA050-EXIT.
003650     EXIT.
003660*
003670 AA060-SELECT-VEHICLE      SECTION.
003680***********************************
003690* Rule 1 - first owned type, capacity ascending, big enough.
003700* Rule 2 - else first rented type, capacity ascending, big enough.
003710* Rule 3 - else the largest rented type if any, else largest owned.
003720*
003730     MOVE     "N" TO WS-VEH-FOUND.
003740     MOVE     ZERO TO WS-VT-IX.
003750     PERFORM  AA061-SCAN-OWNED THRU AA061-EXIT
003760              UNTIL WS-VEH-FOUND = "Y" OR WS-VT-IX = VR-OWNED-COUNT.
003770     IF       WS-VEH-FOUND = "Y"
003780              MOVE ZERO TO WS-FIXED-COST
003790              GO TO AA060-EXIT.
003800*
003810     MOVE     VR-OWNED-COUNT TO WS-VT-IX.
003820     PERFORM  AA062-SCAN-RENTED THRU AA062-EXIT
003830              UNTIL WS-VEH-FOUND = "Y" OR WS-VT-IX = VR-VEH-COUNT.
003840     IF       WS-VEH-FOUND = "Y"
003850              MOVE VT-FIXED-COST (WS-VT-IX) TO WS-FIXED-COST
003860              GO TO AA060-EXIT.
003870*
003880     IF       VR-RENTED-COUNT > ZERO
003890              MOVE VR-VEH-COUNT TO WS-VT-IX
003900              MOVE VT-FIXED-COST (WS-VT-IX) TO WS-FIXED-COST
003910     ELSE
003920              MOVE VR-OWNED-COUNT TO WS-VT-IX
003930              MOVE ZERO TO WS-FIXED-COST.
003940*
003950 AA060-EXIT.
003960     EXIT     SECTION.
003970*
003980 AA061-SCAN-OWNED.
003990     ADD      1 TO WS-VT-IX.
004000     IF       VT-CAPACITY (WS-VT-IX) NOT < WS-REMAINING
004010              OR VT-CAPACITY (WS-VT-IX) = WS-REMAINING
004020              MOVE "Y" TO WS-VEH-FOUND.
004030*
004040 AA061-EXIT.
004050     EXIT.
004060*
004070 AA062-SCAN-RENTED.
004080     ADD      1 TO WS-VT-IX.
004090     IF       VT-CAPACITY (WS-VT-IX) NOT < WS-REMAINING
004100              OR VT-CAPACITY (WS-VT-IX) = WS-REMAINING
004110              MOVE "Y" TO WS-VEH-FOUND.
004120*
004130 AA062-EXIT.
004140     EXIT.
004150*
004160 AA070-WRITE-ROUTE          SECTION.
004170***********************************
004180     ADD      1 TO WS-ROUTE-SEQ.
004190     MOVE     WS-ROUTE-SEQ TO WS-ROUTE-SEQ-ED.
004200     MOVE     SPACES TO RT-VEHICLE-ID.
004210     STRING   "V" DELIMITED BY SIZE
004220              WS-ROUTE-SEQ-ED DELIMITED BY SIZE
004230              INTO RT-VEHICLE-ID.
004240*
004250     MOVE     SHIFT-ID          TO RT-SHIFT-ID.
004260     MOVE     VT-TYPE-ID    (WS-VT-IX) TO RT-VEH-TYPE.
004270     MOVE     VT-OWNED-FLAG (WS-VT-IX) TO RT-OWNED-FLAG.
004280     MOVE     VT-CAPACITY   (WS-VT-IX) TO RT-SEATS.
004290     MOVE     WS-PASSENGERS     TO RT-PASSENGERS.
004300     MOVE     MX-DIST-KM  (WS-MX-IX) TO RT-DIST-KM.
004310     MOVE     MX-TIME-MIN (WS-MX-IX) TO RT-TIME-MIN.
004320     MOVE     SHIFT-START       TO RT-ARRIVAL.
004330     MOVE     1                 TO RT-STOP-COUNT.
004340*
004350     COMPUTE  RT-COST ROUNDED =
004360                 WS-FIXED-COST
004370                 + (MX-DIST-KM (WS-MX-IX) * VT-COST-PER-KM (WS-VT-IX)).
004380     WRITE    VR-ROUTE-RECORD.
004390*
004400     MOVE     RT-VEHICLE-ID TO PK-VEHICLE-ID.
004410     MOVE     1             TO PK-SEQ.
004420     MOVE     DEPOT-ID      TO PK-DEPOT-ID.
004430     MOVE     WS-PASSENGERS TO PK-PASSENGERS.
004440     MOVE     MX-DIST-KM  (WS-MX-IX) TO PK-LEG-DIST-KM.
004450     MOVE     MX-TIME-MIN (WS-MX-IX) TO PK-LEG-TIME-MIN.
004460     WRITE    VR-PICKUP-RECORD.
004470*
004480     ADD      RT-COST TO WS-GRAND-TOTAL-COST.
004490     ADD      1 TO WS-CALL-COUNT.
004500*
004510 AA070-EXIT.
004520     EXIT     SECTION.
004530*
004540 ZZ060-FIND-MATRIX-ROW      SECTION.
004550***********************************
004560     MOVE     "N" TO WS-MTX-FOUND.
004570     MOVE     ZERO TO WS-MX-IX.
004580     PERFORM  ZZ065-SCAN-MATRIX THRU ZZ065-EXIT
004590              UNTIL WS-MTX-FOUND = "Y" OR WS-MX-IX = VR-MTX-COUNT.
004600*
004610 ZZ060-EXIT.
004620     EXIT     SECTION.
004630*
004640 ZZ065-SCAN-MATRIX.
004650     ADD      1 TO WS-MX-IX.
004660     IF       MX-FROM-NODE (WS-MX-IX) = DEPOT-ID
004670              AND MX-TO-NODE (WS-MX-IX) = FACT-ID
004680              MOVE "Y" TO WS-MTX-FOUND.
004690*
004700 ZZ065-EXIT.
004710     EXIT.
004720*
004730 ZZ100-CLEAR-VEH-TABLE      SECTION.
004740***********************************
004750     MOVE     ZERO TO VR-VEH-COUNT VR-OWNED-COUNT VR-RENTED-COUNT.
004760     MOVE     SPACES TO VR-VEH-TABLE-R.
004770*
004780 ZZ100-EXIT.
004790     EXIT     SECTION.
004800*
004810 ZZ110-INSERT-VEHICLE       SECTION.
004820***********************************
004830* Owned types go into slots 1..Vr-Owned-Count, rented types into
004840* Vr-Owned-Count+1..Vr-Veh-Count - both ranges kept in ascending
004850* capacity order by sliding the existing entries up one place.
004860* Vehicle-File mixes owned and rented records in any order, so an
004870* owned record arriving after some rented ones are already loaded
004880* first has to push the whole rented block up a slot to make room -
004890* Zz105-Shift-Rented does that; it is a no-op when there is no
004900* rented block yet.
004910*
004920     ADD      1 TO VR-VEH-COUNT.
004930     IF       VEH-OWNED-FLAG = "O"
004940              ADD 1 TO VR-OWNED-COUNT
004950              PERFORM ZZ105-SHIFT-RENTED THRU ZZ105-EXIT
004960              MOVE VR-OWNED-COUNT TO WS-VT-IX
004970     ELSE
004980              ADD 1 TO VR-RENTED-COUNT
004990              MOVE VR-VEH-COUNT TO WS-VT-IX.
005000*
005010     PERFORM  ZZ115-SLIDE-UP THRU ZZ115-EXIT
005020              UNTIL WS-VT-IX = 1
005030              OR VT-CAPACITY (WS-VT-IX - 1) NOT > VEH-CAPACITY
005040              OR (VEH-OWNED-FLAG NOT = "O" AND WS-VT-IX = VR-OWNED-COUNT + 1).
005050*
005060     MOVE     VEH-TYPE-ID       TO VT-TYPE-ID    (WS-VT-IX).
005070     MOVE     VEH-OWNED-FLAG    TO VT-OWNED-FLAG (WS-VT-IX).
005080     MOVE     VEH-CAPACITY      TO VT-CAPACITY   (WS-VT-IX).
005090     MOVE     VEH-COST-PER-KM   TO VT-COST-PER-KM (WS-VT-IX).
005100     MOVE     VEH-FIXED-COST    TO VT-FIXED-COST (WS-VT-IX).
005110*
005120 ZZ110-EXIT.
005130     EXIT     SECTION.
005140*
005150 ZZ105-SHIFT-RENTED.
005160     MOVE     VR-VEH-COUNT TO WS-VT-IX.
005170     PERFORM  ZZ107-SHIFT-ONE THRU ZZ107-EXIT
005180              UNTIL WS-VT-IX = VR-OWNED-COUNT.
005190*
005200 ZZ105-EXIT.
005210     EXIT.
005220*
005230 ZZ107-SHIFT-ONE.
005240     MOVE     VR-VEH-ENTRY (WS-VT-IX - 1) TO VR-VEH-ENTRY (WS-VT-IX).
005250     SUBTRACT 1 FROM WS-VT-IX.
005260*
005270 ZZ107-EXIT.
005280     EXIT.
005290*
005300 ZZ115-SLIDE-UP.
005310     MOVE     VR-VEH-ENTRY (WS-VT-IX - 1) TO VR-VEH-ENTRY (WS-VT-IX).
005320     SUBTRACT 1 FROM WS-VT-IX.
005330*
005340 ZZ115-EXIT.
005350     EXIT.
005360*
005370*    Written once the grand total is final - see 1.06/1.07 above.
005380 AA090-WRITE-CONTROL        SECTION.
005390***********************************
005400     OPEN     OUTPUT VR-CONTROL-FILE.
005410     MOVE     "B"              TO CTL-PLANNER-CODE.
005420     MOVE     WS-GRAND-TOTAL-COST TO CTL-GRAND-TOTAL-COST.
005430     MOVE     ZERO             TO CTL-TOTAL-UNSERVED.
005440     MOVE     ZERO             TO CTL-PENALTY-AMOUNT.
005450     WRITE    VR-CONTROL-RECORD.
005460     CLOSE    VR-CONTROL-FILE.
005470*
005480 AA090-EXIT.
005490     EXIT     SECTION.
005500*
005510 AA999-ABORT                SECTION.
005520***********************************
005530     CLOSE    VR-FACTORY-FILE  VR-SHIFT-FILE   VR-DEPOT-FILE
005540              VR-VEHICLE-FILE  VR-MATRIX-FILE  VR-ROUTE-FILE
005550              VR-PICKUP-FILE.
005560     MOVE     16 TO RETURN-CODE.
005570     STOP     RUN.
005580*
005590 AA999-EXIT.
005600     EXIT     SECTION.
005610*
